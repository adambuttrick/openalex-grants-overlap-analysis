000100******************************************************************
000200*       GRCAT12  -  SALIDA DE COINCIDENCIA (CATEGORIAS 1 Y 2)    *
000300*                    COMPARTIDA ENTRE AMBAS SALIDAS              *
000400*--------------------------------------------------------------- *
000500*  HISTORIAL DE CAMBIOS                                          *
000600*  03/05/1984 EDR  TKT-00524  CREACION DEL LAYOUT DE SALIDA      *
000700*  18/02/1993 EDR  TKT-01322  SE AGREGA EL TIPO DE COINCIDENCIA  *
000800*  11/11/1998 CHM  TKT-01734  REVISION Y2K - SIN FECHAS EN ESTE  *
000900*                             LAYOUT, SIN IMPACTO                *
001000*  14/02/2001 EDR  TKT-02018  SE AGREGA EL PUNTAJE DE SIMILITUD  *
001100*  07/05/2004 EDR  TKT-02290  RELLENO FINAL PARA COMPLETAR 214   *
001200******************************************************************
001300 01  GRC1-MATCH-OUT-RECORD.
001400     02  GRC1-DOI                  PIC X(60).
001500     02  GRC1-FUNDER-AWARD-ID      PIC X(40).
001600     02  GRC1-OPENALEX-AWARD-ID    PIC X(40).
001700     02  GRC1-WORK-ID              PIC X(20).
001800     02  GRC1-MATCH-TYPE           PIC X(10).
001900     02  GRC1-SIMILARITY-SCORE     PIC 9.999.
002000     02  FILLER                    PIC X(39).
