000100******************************************************************
000200* FECHA       : 20/04/1984                                       *
000300* PROGRAMADOR : ERICK DIVAS RAMIREZ (EDR)                        *
000400* APLICACION  : CONCILIACION DE GRANTS - FINANCIADORES           *
000500* PROGRAMA    : GRRECON                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONCILIA EL MAESTRO DE GRANTS (GRMAES) CONTRA EL *
000800*             : ARCHIVO DE ENTRADA DE UN FINANCIADOR (GRINPT),   *
000900*             : CLASIFICA CADA PAR EN 4 CATEGORIAS Y EMITE EL    *
001000*             : REPORTE DE ESTADISTICAS DE LA CONCILIACION       *
001100* ARCHIVOS    : GRMAES=C, GRINPT=C, GRPARM=C, GRSAL1/2/3/4=A,    *
001200*             : GRSTAT=A                                         *
001300* ACCION (ES) : C=CONCILIAR                                     *
001400* PROGRAMA(S) : LLAMA A GRCOMPID PARA CADA PAR DOI/PREMIO        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 228931                                           *
001700* NOMBRE      : CONCILIACION DE GRANTS CONTRA EL FINANCIADOR     *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S          *
002000******************************************************************
002100* 20/04/1984 EDR  TKT-00519  VERSION INICIAL - CATEGORIAS 1 Y 2  *
002200* 03/05/1984 EDR  TKT-00524  SE AGREGAN LAS SALIDAS DE CATEGORIA *
002300*                            3 Y 4 (HUERFANOS DE AMBOS LADOS)    *
002400* 18/02/1993 EDR  TKT-01322  SE INCLUYE EL TIPO DE COINCIDENCIA  *
002500*                            DEVUELTO POR GRCOMPID EN CATEGORIA 1*
002600* 11/11/1998 CHM  TKT-01734  REVISION Y2K - FECHA DEL REPORTE    *
002700*                            PASA A AAAAMMDD DE CUATRO DIGITOS   *
002800* 14/02/2001 EDR  TKT-02018  SE AGREGA EL PUNTAJE DE SIMILITUD   *
002900*                            A LA SALIDA DE CATEGORIA 1 Y 2      *
003000* 07/05/2004 EDR  TKT-02290  SE AGREGA LA DEDUPLICACION POR      *
003100*                            CONTENIDO COMPLETO EN CADA CATEGORIA*
003200* 19/10/2009 JLP  TKT-02811  SE AGREGA EL DESGLOSE DE TIPO DE    *
003300*                            COINCIDENCIA Y LOS PORCENTAJES      *
003400* 05/03/2013 EDR  TKT-03102  CORRIGE CATEGORIAS 1 Y 2: EL PREMIO *
003500*                            DEL FINANCIADOR Y EL DEL MAESTRO    *
003600*                            ESTABAN INVERTIDOS EN LA SALIDA     *
003700* 18/03/2013 EDR  TKT-03115  SE QUITAN LOS GO TO INTERNOS EN     *
003800*                            212-AWARD-UNICO-FUNDER Y 307-AWARD- *
003900*                            UNICO-ENTRADA; QUEDAN COMO IF       *
004000*                            ANIDADOS                            *
004100* 21/03/2013 EDR  TKT-03116  WKS-EST-CATEGORIAS NO SE USABA;     *
004200*                            SE REEMPLAZA POR WKS-EST-TIPOS Y SE *
004300*                            REESCRIBE 550-IMPRIME-TIPOS COMO    *
004400*                            LAZO SOBRE LA TABLA DE ROTULOS      *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.                     GRRECON.
004800 AUTHOR.                         ERICK DIVAS RAMIREZ.
004900 INSTALLATION.                   DEPTO SISTEMAS - CONCILIACION.
005000 DATE-WRITTEN.                   20/04/1984.
005100 DATE-COMPILED.
005200 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
005800            OFF STATUS IS WKS-TRAZA-INACTIVA.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A
006300******************************************************************
006400     SELECT GRPARM  ASSIGN   TO GRPARM
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS FS-GRPARM.
006700     SELECT GRMAES  ASSIGN   TO GRMAES
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS FS-GRMAES.
007000     SELECT GRINPT  ASSIGN   TO GRINPT
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS FS-GRINPT.
007300******************************************************************
007400*              A R C H I V O S   D E   S A L I D A
007500******************************************************************
007600     SELECT GRSAL1  ASSIGN   TO GRSAL1
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS FS-GRSAL1.
007900     SELECT GRSAL2  ASSIGN   TO GRSAL2
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS FS-GRSAL2.
008200     SELECT GRSAL3  ASSIGN   TO GRSAL3
008300            ORGANIZATION      IS LINE SEQUENTIAL
008400            FILE STATUS       IS FS-GRSAL3.
008500     SELECT GRSAL4  ASSIGN   TO GRSAL4
008600            ORGANIZATION      IS LINE SEQUENTIAL
008700            FILE STATUS       IS FS-GRSAL4.
008800     SELECT GRSTAT  ASSIGN   TO GRSTAT
008900            ORGANIZATION      IS LINE SEQUENTIAL
009000            FILE STATUS       IS FS-GRSTAT.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400*1 -->TARJETA DE PARAMETROS (EL ID DEL FINANCIADOR A CONCILIAR)
009500 FD GRPARM.
009600 01  REG-GRPARM.
009700     05  GRPM-FUNDER-ID            PIC X(40).
009800     05  FILLER                    PIC X(40).
009900*2 -->MAESTRO DE GRANTS (SE LEE COMPLETO, TODOS LOS FINANCIADORES)
010000 FD GRMAES.
010100    COPY GRMAES.
010200*3 -->ARCHIVO DE ENTRADA DEL FINANCIADOR A CONCILIAR
010300 FD GRINPT.
010400    COPY GRINPT.
010500*4 -->SALIDA CATEGORIA 1 - COINCIDE PREMIO Y TRABAJO
010600 FD GRSAL1.
010700    COPY GRCAT12.
010800*5 -->SALIDA CATEGORIA 2 - COINCIDE TRABAJO, DIFIERE EL PREMIO
010900 FD GRSAL2.
011000 01  REG-GRSAL2.
011100     02  GRC2-DOI                  PIC X(60).
011200     02  GRC2-FUNDER-AWARD-ID      PIC X(40).
011300     02  GRC2-OPENALEX-AWARD-ID    PIC X(40).
011400     02  GRC2-WORK-ID              PIC X(20).
011500     02  GRC2-MATCH-TYPE           PIC X(10).
011600     02  GRC2-SIMILARITY-SCORE     PIC 9.999.
011700     02  FILLER                    PIC X(39).
011800*6 -->SALIDA CATEGORIA 3 - NO APARECE EN EL MAESTRO DEL FINANCIADOR
011900 FD GRSAL3.
012000    COPY GRCAT3.
012100*7 -->SALIDA CATEGORIA 4 - HUERFANO DEL MAESTRO (NO LLEGO ENTRADA)
012200 FD GRSAL4.
012300    COPY GRCAT4.
012400*8 -->REPORTE DE ESTADISTICAS DE LA CONCILIACION
012500 FD GRSTAT.
012600 01  REG-GRSTAT.
012700     05  REG-GRSTAT-TEXTO          PIC X(74).
012800     05  FILLER                    PIC X(06).
012900
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*               C A M P O S   D E   T R A B A J O                *
013300******************************************************************
013400 01  WKS-CAMPOS-DE-TRABAJO.
013500     05  WKS-PROGRAMA              PIC X(08) VALUE "GRRECON".
013600     05  WKS-TRAZA-ACTIVA          PIC X(01) VALUE "N".
013700     05  WKS-TRAZA-INACTIVA        PIC X(01) VALUE "S".
013800     05  WKS-FIN-GRINPT            PIC X(01) VALUE "N".
013900         88  WKS-NO-HAY-MAS-ENTRADA        VALUE "S".
014000     05  WKS-HUBO-PAREJA           PIC X(01) VALUE "N".
014100     05  WKS-FUNDER-PARM           PIC X(40) VALUE SPACES.
014200     05  WKS-FUNDER-GRUPOS REDEFINES WKS-FUNDER-PARM.
014300         10  WKS-FND-GRUPO         PIC X(05) OCCURS 08 TIMES.
014400     05  WKS-IN-DOI                PIC X(60) VALUE SPACES.
014500     05  WKS-LARGO-DOI             PIC S9(4) COMP VALUE 0.
014600     05  WKS-I                     PIC S9(4) COMP VALUE 0.
014700     05  WKS-J                     PIC S9(4) COMP VALUE 0.
014800     05  WKS-HALLADO               PIC X(01) VALUE "N".
014900         88  WKS-YA-ESTA                   VALUE "S".
015000     05  WKS-WORK-ID-ENRIQUECIDO   PIC X(20) VALUE SPACES.
015100     05  FILLER                    PIC X(06) VALUE SPACES.
015200******************************************************************
015300*           F E C H A   D E L   R E P O R T E                    *
015400******************************************************************
015500 01  WKS-FECHA-REPORTE             PIC 9(08) VALUE 0.
015600 01  WKS-FECHA-REPORTE-R REDEFINES WKS-FECHA-REPORTE.
015700     05  WKS-FR-ANO                PIC 9(04).
015800     05  WKS-FR-MES                PIC 9(02).
015900     05  WKS-FR-DIA                PIC 9(02).
016000******************************************************************
016100*         A R E A   D E   C O M P A R A C I O N   ( G R C O M P I D ) *
016200******************************************************************
016300 01  WKS-AREA-COMPARACION.
016400     05  WKS-PREMIO-ENTRADA        PIC X(40).
016500     05  WKS-PREMIO-MAESTRO        PIC X(40).
016600     05  WKS-COINCIDE              PIC X(01).
016700         88  WKS-SI-COINCIDE               VALUE "S".
016800         88  WKS-NO-COINCIDE               VALUE "N".
016900     05  WKS-TIPO-COINCIDENCIA     PIC X(10).
017000     05  WKS-PUNTAJE               PIC 9V999.
017100     05  FILLER                    PIC X(06).
017200******************************************************************
017300*      T A B L A   D E L   M A E S T R O   E N   M E M O R I A   *
017400******************************************************************
017500 01  WKS-TABLA-MAESTRO.
017600     05  FILLER                    PIC X(04) VALUE SPACES.
017700     05  WKS-MAE-CANTIDAD          PIC S9(9) COMP VALUE 0.
017800     05  WKS-MAE-REG OCCURS 0 TO 2000 TIMES
017900                    DEPENDING ON WKS-MAE-CANTIDAD
018000                    INDEXED BY WKS-MAE-IX.
018100         10  WKS-MAE-WORK-ID       PIC X(20).
018200         10  WKS-MAE-DOI           PIC X(60).
018300         10  WKS-MAE-FUNDER        PIC X(40).
018400         10  WKS-MAE-AWARD         PIC X(40).
018500         10  WKS-MAE-VISTO         PIC X(01) VALUE "N".
018600             88  WKS-MAE-YA-VISTO          VALUE "S".
018700         10  FILLER                PIC X(01) VALUE SPACES.
018800******************************************************************
018900*    T A B L A S   D E   U N I C O S   D E L   A R C H I V O     *
019000*    D E   E N T R A D A   ( E S T A D I S T I C A S )           *
019100******************************************************************
019200 01  WKS-TABLA-DOI-ENTRADA.
019300     05  FILLER                    PIC X(04) VALUE SPACES.
019400     05  WKS-DE-CANTIDAD           PIC S9(9) COMP VALUE 0.
019500     05  WKS-DE-VISTO OCCURS 0 TO 2000 TIMES
019600                     DEPENDING ON WKS-DE-CANTIDAD
019700                     INDEXED BY WKS-DE-IX
019800                     PIC X(60).
019900 01  WKS-TABLA-AWARD-ENTRADA.
020000     05  FILLER                    PIC X(04) VALUE SPACES.
020100     05  WKS-AE-CANTIDAD           PIC S9(9) COMP VALUE 0.
020200     05  WKS-AE-VISTO OCCURS 0 TO 2000 TIMES
020300                     DEPENDING ON WKS-AE-CANTIDAD
020400                     INDEXED BY WKS-AE-IX
020500                     PIC X(40).
020600******************************************************************
020700*    T A B L A S   D E   U N I C O S   D E L   M A E S T R O     *
020800*    P A R A   E L   F I N A N C I A D O R   S O L I C I T A D O *
020900******************************************************************
021000 01  WKS-TABLA-DOI-FUNDER.
021100     05  FILLER                    PIC X(04) VALUE SPACES.
021200     05  WKS-DF-CANTIDAD           PIC S9(9) COMP VALUE 0.
021300     05  WKS-DF-VISTO OCCURS 0 TO 2000 TIMES
021400                     DEPENDING ON WKS-DF-CANTIDAD
021500                     INDEXED BY WKS-DF-IX
021600                     PIC X(60).
021700 01  WKS-TABLA-AWARD-FUNDER.
021800     05  FILLER                    PIC X(04) VALUE SPACES.
021900     05  WKS-AF-CANTIDAD           PIC S9(9) COMP VALUE 0.
022000     05  WKS-AF-VISTO OCCURS 0 TO 2000 TIMES
022100                     DEPENDING ON WKS-AF-CANTIDAD
022200                     INDEXED BY WKS-AF-IX
022300                     PIC X(40).
022400******************************************************************
022500*     T A B L A S   D E   D E D U P L I C A C I O N   P O R      *
022600*                   C O N T E N I D O   C O M P L E T O          *
022700******************************************************************
022800 01  WKS-TABLA-CAT1.
022900     05  FILLER                    PIC X(04) VALUE SPACES.
023000     05  WKS-C1-CANTIDAD           PIC S9(9) COMP VALUE 0.
023100     05  WKS-C1-VISTO OCCURS 0 TO 2000 TIMES
023200                     DEPENDING ON WKS-C1-CANTIDAD
023300                     INDEXED BY WKS-C1-IX
023400                     PIC X(214).
023500 01  WKS-TABLA-CAT2.
023600     05  FILLER                    PIC X(04) VALUE SPACES.
023700     05  WKS-C2-CANTIDAD           PIC S9(9) COMP VALUE 0.
023800     05  WKS-C2-VISTO OCCURS 0 TO 2000 TIMES
023900                     DEPENDING ON WKS-C2-CANTIDAD
024000                     INDEXED BY WKS-C2-IX
024100                     PIC X(214).
024200 01  WKS-TABLA-CAT3.
024300     05  FILLER                    PIC X(04) VALUE SPACES.
024400     05  WKS-C3-CANTIDAD           PIC S9(9) COMP VALUE 0.
024500     05  WKS-C3-VISTO OCCURS 0 TO 2000 TIMES
024600                     DEPENDING ON WKS-C3-CANTIDAD
024700                     INDEXED BY WKS-C3-IX
024800                     PIC X(120).
024900 01  WKS-TABLA-CAT4.
025000     05  FILLER                    PIC X(04) VALUE SPACES.
025100     05  WKS-C4-CANTIDAD           PIC S9(9) COMP VALUE 0.
025200     05  WKS-C4-VISTO OCCURS 0 TO 2000 TIMES
025300                     DEPENDING ON WKS-C4-CANTIDAD
025400                     INDEXED BY WKS-C4-IX
025500                     PIC X(120).
025600******************************************************************
025700*             E S T A D I S T I C A S   D E   L A   C O R R I D A *
025800******************************************************************
025900 01  WKS-ESTADISTICAS.
026000     05  WKS-EST-TOTAL-ENTRADA     PIC S9(9) COMP VALUE 0.
026100     05  WKS-EST-DOI-UNICOS-ENT    PIC S9(9) COMP VALUE 0.
026200     05  WKS-EST-AWARD-UNICOS-ENT  PIC S9(9) COMP VALUE 0.
026300     05  WKS-EST-DOI-UNICOS-FND    PIC S9(9) COMP VALUE 0.
026400     05  WKS-EST-AWARD-UNICOS-FND  PIC S9(9) COMP VALUE 0.
026500     05  WKS-EST-TOTAL-MAPEOS-FND  PIC S9(9) COMP VALUE 0.
026600     05  WKS-EST-CAT1              PIC S9(9) COMP VALUE 0.
026700     05  WKS-EST-CAT2              PIC S9(9) COMP VALUE 0.
026800     05  WKS-EST-CAT3              PIC S9(9) COMP VALUE 0.
026900     05  WKS-EST-CAT4              PIC S9(9) COMP VALUE 0.
027000     05  WKS-EST-EXACTO            PIC S9(9) COMP VALUE 0.
027100     05  WKS-EST-SUBCADENA         PIC S9(9) COMP VALUE 0.
027200     05  WKS-EST-NORMALIZADO       PIC S9(9) COMP VALUE 0.
027300     05  WKS-EST-DIFUSO            PIC S9(9) COMP VALUE 0.
027400     05  FILLER                    PIC S9(9) COMP VALUE 0.
027500 01  WKS-EST-TIPOS REDEFINES WKS-ESTADISTICAS.
027600     05  FILLER                    PIC S9(9) COMP OCCURS 10 TIMES.
027700     05  WKS-EST-TIPO-VALOR        PIC S9(9) COMP OCCURS 4 TIMES.
027800     05  FILLER                    PIC S9(9) COMP VALUE 0.
027900******************************************************************
028000*        R O T U L O S   D E L   D E S G L O S E   D E   T I P O *
028100******************************************************************
028200 01  WKS-TIPO-ROTULOS.
028300     05  FILLER                PIC X(14) VALUE "  EXACT      :".
028400     05  FILLER                PIC X(14) VALUE "  SUBSTRING  :".
028500     05  FILLER                PIC X(14) VALUE "  NORMALIZED :".
028600     05  FILLER                PIC X(14) VALUE "  FUZZY      :".
028700 01  WKS-TIPO-ROTULOS-TABLA REDEFINES WKS-TIPO-ROTULOS.
028800     05  WKS-TIPO-ROTULO       PIC X(14) OCCURS 4 TIMES.
028900 01  WKS-PORCENTAJES.
029000     05  WKS-PCT-CAT1              PIC S9(3)V99 COMP VALUE 0.
029100     05  WKS-PCT-CAT2              PIC S9(3)V99 COMP VALUE 0.
029200     05  WKS-PCT-CAT3              PIC S9(3)V99 COMP VALUE 0.
029300     05  FILLER                    PIC X(06) VALUE SPACES.
029400 01  WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.
029500 01  WKS-MASCARA-PCT               PIC ZZ9.99.
029600******************************************************************
029700*                F I L E   S T A T U S                           *
029800******************************************************************
029900 01  FS-GRPARM                     PIC 9(02) VALUE 0.
030000 01  FS-GRMAES                     PIC 9(02) VALUE 0.
030100 01  FS-GRINPT                     PIC 9(02) VALUE 0.
030200 01  FS-GRSAL1                     PIC 9(02) VALUE 0.
030300 01  FS-GRSAL2                     PIC 9(02) VALUE 0.
030400 01  FS-GRSAL3                     PIC 9(02) VALUE 0.
030500 01  FS-GRSAL4                     PIC 9(02) VALUE 0.
030600 01  FS-GRSTAT                     PIC 9(02) VALUE 0.
030700******************************************************************
030800 PROCEDURE DIVISION.
030900******************************************************************
031000*   NOTA DE ESTILO: TODO LAZO DE ESTE PROGRAMA SE ARMA CON UN    *
031100*   PERFORM A UN PARRAFO APARTE, NUNCA CON UN PERFORM EN LINEA    *
031200******************************************************************
031300 000-PRINCIPAL SECTION.
031400     PERFORM 100-APERTURA-ARCHIVOS THRU 110-LECTURA-INICIAL-E
031500     PERFORM 200-CARGA-MAESTRO
031600     PERFORM 300-PROCESA-ENTRADA UNTIL WKS-NO-HAY-MAS-ENTRADA
031700     PERFORM 400-BUSCA-HUERFANOS
031800     PERFORM 500-ESTADISTICAS
031900     PERFORM 900-CIERRA-ARCHIVOS
032000     STOP RUN.
032100 000-PRINCIPAL-E. EXIT.
032200******************************************************************
032300*  100 - APERTURA DE ARCHIVOS, LECTURA DEL PARAMETRO DE          *
032400*        FINANCIADOR Y PRIMERA LECTURA DE GRINPT                 *
032500*        100 Y 110 SE EJECUTAN JUNTOS CON UN SOLO PERFORM THRU    *
032600******************************************************************
032700 100-APERTURA-ARCHIVOS SECTION.
032800     ACCEPT WKS-FECHA-REPORTE FROM DATE YYYYMMDD
032900     OPEN INPUT  GRPARM
033000     IF FS-GRPARM NOT = 0
033100        DISPLAY "*** ERROR AL ABRIR GRPARM - FS: " FS-GRPARM
033200        MOVE 91 TO RETURN-CODE
033300        STOP RUN
033400     END-IF
033500     READ GRPARM
033600        AT END DISPLAY "*** GRPARM SIN TARJETA DE PARAMETROS ***"
033700     END-READ
033800     MOVE GRPM-FUNDER-ID TO WKS-FUNDER-PARM
033900     CLOSE GRPARM
034000     OPEN INPUT  GRMAES
034100     OPEN INPUT  GRINPT
034200     OPEN OUTPUT GRSAL1
034300     OPEN OUTPUT GRSAL2
034400     OPEN OUTPUT GRSAL3
034500     OPEN OUTPUT GRSAL4
034600     OPEN OUTPUT GRSTAT
034700     IF FS-GRMAES NOT = 0 OR FS-GRINPT NOT = 0
034800        DISPLAY "*** ERROR AL ABRIR GRMAES/GRINPT"
034900        DISPLAY "*** FS-GRMAES: " FS-GRMAES
035000                " FS-GRINPT: "    FS-GRINPT
035100        MOVE 91 TO RETURN-CODE
035200        STOP RUN
035300     END-IF.
035400 100-APERTURA-ARCHIVOS-E. EXIT.
035500 110-LECTURA-INICIAL SECTION.
035600     READ GRINPT
035700        AT END MOVE "S" TO WKS-FIN-GRINPT
035800     END-READ.
035900 110-LECTURA-INICIAL-E. EXIT.
036000******************************************************************
036100*  200 - CARGA EL MAESTRO COMPLETO EN MEMORIA Y OBTIENE LAS      *
036200*        ESTADISTICAS DEL MAESTRO PARA EL FINANCIADOR SOLICITADO *
036300******************************************************************
036400 200-CARGA-MAESTRO SECTION.
036500     READ GRMAES
036600        AT END CONTINUE
036700     END-READ
036800     PERFORM 210-AGREGA-A-LA-TABLA UNTIL FS-GRMAES NOT = 0
036900     CLOSE GRMAES.
037000 200-CARGA-MAESTRO-E. EXIT.
037100*
037200 210-AGREGA-A-LA-TABLA SECTION.
037300     IF WKS-MAE-CANTIDAD < 2000
037400        ADD 1 TO WKS-MAE-CANTIDAD
037500        MOVE GRMS-WORK-ID   TO WKS-MAE-WORK-ID (WKS-MAE-CANTIDAD)
037600        MOVE GRMS-DOI       TO WKS-MAE-DOI     (WKS-MAE-CANTIDAD)
037700        MOVE GRMS-FUNDER-ID TO WKS-MAE-FUNDER  (WKS-MAE-CANTIDAD)
037800        MOVE GRMS-AWARD-ID  TO WKS-MAE-AWARD   (WKS-MAE-CANTIDAD)
037900        MOVE "N"            TO WKS-MAE-VISTO   (WKS-MAE-CANTIDAD)
038000        IF GRMS-FUNDER-ID = WKS-FUNDER-PARM
038100           ADD 1 TO WKS-EST-TOTAL-MAPEOS-FND
038200           PERFORM 211-DOI-UNICO-FUNDER
038300           PERFORM 212-AWARD-UNICO-FUNDER
038400        END-IF
038500     END-IF
038600     READ GRMAES
038700        AT END CONTINUE
038800     END-READ.
038900 210-AGREGA-A-LA-TABLA-E. EXIT.
039000*
039100 211-DOI-UNICO-FUNDER SECTION.
039200     MOVE "N" TO WKS-HALLADO
039300     IF WKS-DF-CANTIDAD > 0
039400        PERFORM 213-COMPARA-DOI-FUNDER VARYING WKS-DF-IX
039500                FROM 1 BY 1 UNTIL WKS-DF-IX > WKS-DF-CANTIDAD
039600                               OR WKS-YA-ESTA
039700     END-IF
039800     IF NOT WKS-YA-ESTA AND WKS-DF-CANTIDAD < 2000
039900        ADD 1 TO WKS-DF-CANTIDAD
040000        MOVE GRMS-DOI TO WKS-DF-VISTO (WKS-DF-CANTIDAD)
040100        ADD 1 TO WKS-EST-DOI-UNICOS-FND
040200     END-IF.
040300 211-DOI-UNICO-FUNDER-E. EXIT.
040400*
040500 213-COMPARA-DOI-FUNDER SECTION.
040600     IF WKS-DF-VISTO (WKS-DF-IX) = GRMS-DOI
040700        MOVE "S" TO WKS-HALLADO
040800     END-IF.
040900 213-COMPARA-DOI-FUNDER-E. EXIT.
041000*
041100 212-AWARD-UNICO-FUNDER SECTION.
041200     MOVE "N" TO WKS-HALLADO
041300     IF GRMS-AWARD-ID NOT = SPACES
041400        IF WKS-AF-CANTIDAD > 0
041500           PERFORM 214-COMPARA-AWARD-FUNDER VARYING WKS-AF-IX
041600                   FROM 1 BY 1 UNTIL WKS-AF-IX > WKS-AF-CANTIDAD
041700                                  OR WKS-YA-ESTA
041800        END-IF
041900        IF NOT WKS-YA-ESTA AND WKS-AF-CANTIDAD < 2000
042000           ADD 1 TO WKS-AF-CANTIDAD
042100           MOVE GRMS-AWARD-ID TO WKS-AF-VISTO (WKS-AF-CANTIDAD)
042200           ADD 1 TO WKS-EST-AWARD-UNICOS-FND
042300        END-IF
042400     END-IF.
042500 212-AWARD-UNICO-FUNDER-E. EXIT.
042600*
042700 214-COMPARA-AWARD-FUNDER SECTION.
042800     IF WKS-AF-VISTO (WKS-AF-IX) = GRMS-AWARD-ID
042900        MOVE "S" TO WKS-HALLADO
043000     END-IF.
043100 214-COMPARA-AWARD-FUNDER-E. EXIT.
043200******************************************************************
043300*  300 - PROCESA UNA FILA DE ENTRADA DEL FINANCIADOR: DEPURA EL  *
043400*        DOI, ACTUALIZA ESTADISTICAS Y BUSCA PAREJAS EN MAESTRO  *
043500******************************************************************
043600 300-PROCESA-ENTRADA SECTION.
043700     ADD 1 TO WKS-EST-TOTAL-ENTRADA
043800     PERFORM 305-DEPURA-DOI-ENTRADA
043900     PERFORM 306-DOI-UNICO-ENTRADA
044000     PERFORM 307-AWARD-UNICO-ENTRADA
044100     MOVE "N" TO WKS-HUBO-PAREJA
044200     IF WKS-MAE-CANTIDAD > 0
044300        PERFORM 310-BUSCA-PAREJA-MAESTRO VARYING WKS-MAE-IX
044400                FROM 1 BY 1 UNTIL WKS-MAE-IX > WKS-MAE-CANTIDAD
044500     END-IF
044600     IF WKS-HUBO-PAREJA = "N"
044700        PERFORM 340-EMITE-CATEGORIA-3
044800     END-IF
044900     READ GRINPT
045000        AT END MOVE "S" TO WKS-FIN-GRINPT
045100     END-READ.
045200 300-PROCESA-ENTRADA-E. EXIT.
045300*
045400*    EL DOI DE ENTRADA SE RECORTA Y SE PASA A MINUSCULAS, IGUAL
045500*    QUE EN LA CARGA DEL MAESTRO (GRCARGA)
045600 305-DEPURA-DOI-ENTRADA SECTION.
045700     MOVE SPACES TO WKS-IN-DOI
045800     PERFORM 3051-BUSCA-FIN-DOI VARYING WKS-I FROM 60 BY -1
045900             UNTIL WKS-I = 0
046000                OR GRIN-DOI (WKS-I:1) NOT = SPACE
046100     MOVE WKS-I TO WKS-LARGO-DOI
046200     IF WKS-LARGO-DOI > 0
046300        MOVE GRIN-DOI (1:WKS-LARGO-DOI) TO WKS-IN-DOI
046400        INSPECT WKS-IN-DOI CONVERTING
046500                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
046600                "abcdefghijklmnopqrstuvwxyz"
046700     END-IF.
046800 305-DEPURA-DOI-ENTRADA-E. EXIT.
046900*
047000 3051-BUSCA-FIN-DOI SECTION.
047100     CONTINUE.
047200 3051-BUSCA-FIN-DOI-E. EXIT.
047300*
047400 306-DOI-UNICO-ENTRADA SECTION.
047500     MOVE "N" TO WKS-HALLADO
047600     IF WKS-DE-CANTIDAD > 0
047700        PERFORM 308-COMPARA-DOI-ENTRADA VARYING WKS-DE-IX
047800                FROM 1 BY 1 UNTIL WKS-DE-IX > WKS-DE-CANTIDAD
047900                               OR WKS-YA-ESTA
048000     END-IF
048100     IF NOT WKS-YA-ESTA AND WKS-DE-CANTIDAD < 2000
048200        ADD 1 TO WKS-DE-CANTIDAD
048300        MOVE WKS-IN-DOI TO WKS-DE-VISTO (WKS-DE-CANTIDAD)
048400        ADD 1 TO WKS-EST-DOI-UNICOS-ENT
048500     END-IF.
048600 306-DOI-UNICO-ENTRADA-E. EXIT.
048700*
048800 308-COMPARA-DOI-ENTRADA SECTION.
048900     IF WKS-DE-VISTO (WKS-DE-IX) = WKS-IN-DOI
049000        MOVE "S" TO WKS-HALLADO
049100     END-IF.
049200 308-COMPARA-DOI-ENTRADA-E. EXIT.
049300*
049400 307-AWARD-UNICO-ENTRADA SECTION.
049500     MOVE "N" TO WKS-HALLADO
049600     IF GRIN-AWARD-ID NOT = SPACES
049700        IF WKS-AE-CANTIDAD > 0
049800           PERFORM 309-COMPARA-AWARD-ENTRADA VARYING WKS-AE-IX
049900                   FROM 1 BY 1 UNTIL WKS-AE-IX > WKS-AE-CANTIDAD
050000                                  OR WKS-YA-ESTA
050100        END-IF
050200        IF NOT WKS-YA-ESTA AND WKS-AE-CANTIDAD < 2000
050300           ADD 1 TO WKS-AE-CANTIDAD
050400           MOVE GRIN-AWARD-ID TO WKS-AE-VISTO (WKS-AE-CANTIDAD)
050500           ADD 1 TO WKS-EST-AWARD-UNICOS-ENT
050600        END-IF
050700     END-IF.
050800 307-AWARD-UNICO-ENTRADA-E. EXIT.
050900*
051000 309-COMPARA-AWARD-ENTRADA SECTION.
051100     IF WKS-AE-VISTO (WKS-AE-IX) = GRIN-AWARD-ID
051200        MOVE "S" TO WKS-HALLADO
051300     END-IF.
051400 309-COMPARA-AWARD-ENTRADA-E. EXIT.
051500******************************************************************
051600*  310 - PARA UNA ENTRADA DE MAESTRO CON EL MISMO DOI Y EL       *
051700*        FINANCIADOR SOLICITADO, CLASIFICA EL PAR (CAT. 1/2)    *
051800******************************************************************
051900 310-BUSCA-PAREJA-MAESTRO SECTION.
052000     IF WKS-MAE-DOI (WKS-MAE-IX) = WKS-IN-DOI AND
052100        WKS-MAE-FUNDER (WKS-MAE-IX) = WKS-FUNDER-PARM
052200        MOVE "S" TO WKS-MAE-VISTO (WKS-MAE-IX)
052300        MOVE "S" TO WKS-HUBO-PAREJA
052400        PERFORM 320-CLASIFICA-PAR
052500     END-IF.
052600 310-BUSCA-PAREJA-MAESTRO-E. EXIT.
052700*
052800 320-CLASIFICA-PAR SECTION.
052900     MOVE GRIN-AWARD-ID                TO WKS-PREMIO-ENTRADA
053000     MOVE WKS-MAE-AWARD (WKS-MAE-IX)    TO WKS-PREMIO-MAESTRO
053100     CALL "GRCOMPID" USING WKS-AREA-COMPARACION
053200     IF WKS-SI-COINCIDE
053300        ADD 1 TO WKS-EST-CAT1
053400        PERFORM 330-ACUMULA-TIPO
053500        PERFORM 350-EMITE-CATEGORIA-1
053600     ELSE
053700        ADD 1 TO WKS-EST-CAT2
053800        PERFORM 360-EMITE-CATEGORIA-2
053900     END-IF.
054000 320-CLASIFICA-PAR-E. EXIT.
054100*
054200 330-ACUMULA-TIPO SECTION.
054300     EVALUATE WKS-TIPO-COINCIDENCIA
054400        WHEN "EXACT"      ADD 1 TO WKS-EST-EXACTO
054500        WHEN "SUBSTRING"  ADD 1 TO WKS-EST-SUBCADENA
054600        WHEN "NORMALIZED" ADD 1 TO WKS-EST-NORMALIZADO
054700        WHEN "FUZZY"      ADD 1 TO WKS-EST-DIFUSO
054800     END-EVALUATE.
054900 330-ACUMULA-TIPO-E. EXIT.
055000******************************************************************
055100*  350 - EMITE UNA FILA DE CATEGORIA 1, DEDUPLICADA POR          *
055200*        CONTENIDO COMPLETO DEL REGISTRO                         *
055300*  05/03/2013 EDR TKT-03102 FUNDER-AWARD-ID ES EL PREMIO QUE      *
055400*  TRAE LA ENTRADA; OPENALEX-AWARD-ID ES EL PREMIO DEL MAESTRO    *
055500******************************************************************
055600 350-EMITE-CATEGORIA-1 SECTION.
055700     MOVE SPACES                     TO REG-GRSAL1
055800     MOVE WKS-IN-DOI                  TO GRC1-DOI
055900     MOVE GRIN-AWARD-ID               TO GRC1-FUNDER-AWARD-ID
056000     MOVE WKS-MAE-AWARD (WKS-MAE-IX)  TO GRC1-OPENALEX-AWARD-ID
056100     MOVE WKS-MAE-WORK-ID (WKS-MAE-IX) TO GRC1-WORK-ID
056200     MOVE WKS-TIPO-COINCIDENCIA        TO GRC1-MATCH-TYPE
056300     MOVE WKS-PUNTAJE                  TO GRC1-SIMILARITY-SCORE
056400     MOVE "N" TO WKS-HALLADO
056500     IF WKS-C1-CANTIDAD > 0
056600        PERFORM 351-COMPARA-CAT1 VARYING WKS-C1-IX FROM 1 BY 1
056700                UNTIL WKS-C1-IX > WKS-C1-CANTIDAD OR WKS-YA-ESTA
056800     END-IF
056900     IF NOT WKS-YA-ESTA AND WKS-C1-CANTIDAD < 2000
057000        ADD 1 TO WKS-C1-CANTIDAD
057100        MOVE REG-GRSAL1 TO WKS-C1-VISTO (WKS-C1-CANTIDAD)
057200        WRITE REG-GRSAL1
057300     END-IF.
057400 350-EMITE-CATEGORIA-1-E. EXIT.
057500*
057600 351-COMPARA-CAT1 SECTION.
057700     IF WKS-C1-VISTO (WKS-C1-IX) = REG-GRSAL1
057800        MOVE "S" TO WKS-HALLADO
057900     END-IF.
058000 351-COMPARA-CAT1-E. EXIT.
058100******************************************************************
058200*  360 - EMITE UNA FILA DE CATEGORIA 2 (TRABAJO COINCIDE, EL     *
058300*        PREMIO DIFIERE); MISSING SI FALTA ALGUN PREMIO          *
058400*  05/03/2013 EDR TKT-03102 FUNDER-AWARD-ID ES EL PREMIO QUE      *
058500*  TRAE LA ENTRADA; OPENALEX-AWARD-ID ES EL PREMIO DEL MAESTRO    *
058600******************************************************************
058700 360-EMITE-CATEGORIA-2 SECTION.
058800     MOVE SPACES                     TO REG-GRSAL2
058900     MOVE WKS-IN-DOI                  TO GRC2-DOI
059000     MOVE GRIN-AWARD-ID               TO GRC2-FUNDER-AWARD-ID
059100     MOVE WKS-MAE-AWARD (WKS-MAE-IX)  TO GRC2-OPENALEX-AWARD-ID
059200     MOVE WKS-MAE-WORK-ID (WKS-MAE-IX) TO GRC2-WORK-ID
059300     IF GRIN-AWARD-ID = SPACES OR
059400        WKS-MAE-AWARD (WKS-MAE-IX) = SPACES
059500        MOVE "MISSING"   TO GRC2-MATCH-TYPE
059600     ELSE
059700        MOVE "NO-MATCH"  TO GRC2-MATCH-TYPE
059800     END-IF
059900     MOVE WKS-PUNTAJE                  TO GRC2-SIMILARITY-SCORE
060000     MOVE "N" TO WKS-HALLADO
060100     IF WKS-C2-CANTIDAD > 0
060200        PERFORM 361-COMPARA-CAT2 VARYING WKS-C2-IX FROM 1 BY 1
060300                UNTIL WKS-C2-IX > WKS-C2-CANTIDAD OR WKS-YA-ESTA
060400     END-IF
060500     IF NOT WKS-YA-ESTA AND WKS-C2-CANTIDAD < 2000
060600        ADD 1 TO WKS-C2-CANTIDAD
060700        MOVE REG-GRSAL2 TO WKS-C2-VISTO (WKS-C2-CANTIDAD)
060800        WRITE REG-GRSAL2
060900     END-IF.
061000 360-EMITE-CATEGORIA-2-E. EXIT.
061100*
061200 361-COMPARA-CAT2 SECTION.
061300     IF WKS-C2-VISTO (WKS-C2-IX) = REG-GRSAL2
061400        MOVE "S" TO WKS-HALLADO
061500     END-IF.
061600 361-COMPARA-CAT2-E. EXIT.
061700******************************************************************
061800*  340 - EMITE UNA FILA DE CATEGORIA 3 (DOI AUSENTE DEL MAESTRO  *
061900*        PARA ESTE FINANCIADOR); ENRIQUECE EL WORK-ID BUSCANDO   *
062000*        EL DOI EN CUALQUIER FINANCIADOR                        *
062100******************************************************************
062200 340-EMITE-CATEGORIA-3 SECTION.
062300     ADD 1 TO WKS-EST-CAT3
062400     MOVE SPACES TO WKS-WORK-ID-ENRIQUECIDO
062500     IF WKS-MAE-CANTIDAD > 0
062600        PERFORM 342-BUSCA-WORK-ID-GLOBAL VARYING WKS-MAE-IX
062700                FROM 1 BY 1 UNTIL WKS-MAE-IX > WKS-MAE-CANTIDAD
062800                   OR WKS-WORK-ID-ENRIQUECIDO NOT = SPACES
062900     END-IF
063000     MOVE SPACES               TO REG-GRSAL3
063100     MOVE WKS-IN-DOI            TO GRC3-DOI
063200     MOVE GRIN-AWARD-ID         TO GRC3-AWARD-ID
063300     MOVE WKS-WORK-ID-ENRIQUECIDO TO GRC3-WORK-ID
063400     MOVE "N" TO WKS-HALLADO
063500     IF WKS-C3-CANTIDAD > 0
063600        PERFORM 341-COMPARA-CAT3 VARYING WKS-C3-IX FROM 1 BY 1
063700                UNTIL WKS-C3-IX > WKS-C3-CANTIDAD OR WKS-YA-ESTA
063800     END-IF
063900     IF NOT WKS-YA-ESTA AND WKS-C3-CANTIDAD < 2000
064000        ADD 1 TO WKS-C3-CANTIDAD
064100        MOVE REG-GRSAL3 TO WKS-C3-VISTO (WKS-C3-CANTIDAD)
064200        WRITE REG-GRSAL3
064300     END-IF.
064400 340-EMITE-CATEGORIA-3-E. EXIT.
064500*
064600 341-COMPARA-CAT3 SECTION.
064700     IF WKS-C3-VISTO (WKS-C3-IX) = REG-GRSAL3
064800        MOVE "S" TO WKS-HALLADO
064900     END-IF.
065000 341-COMPARA-CAT3-E. EXIT.
065100*
065200 342-BUSCA-WORK-ID-GLOBAL SECTION.
065300     IF WKS-MAE-DOI (WKS-MAE-IX) = WKS-IN-DOI
065400        MOVE WKS-MAE-WORK-ID (WKS-MAE-IX) TO
065500             WKS-WORK-ID-ENRIQUECIDO
065600     END-IF.
065700 342-BUSCA-WORK-ID-GLOBAL-E. EXIT.
065800******************************************************************
065900*  400 - CATEGORIA 4: REGISTROS DEL MAESTRO DEL FINANCIADOR      *
066000*        CUYO DOI NUNCA LLEGO EN EL ARCHIVO DE ENTRADA           *
066100******************************************************************
066200 400-BUSCA-HUERFANOS SECTION.
066300     IF WKS-MAE-CANTIDAD > 0
066400        PERFORM 410-EVALUA-HUERFANO VARYING WKS-MAE-IX
066500                FROM 1 BY 1 UNTIL WKS-MAE-IX > WKS-MAE-CANTIDAD
066600     END-IF.
066700 400-BUSCA-HUERFANOS-E. EXIT.
066800*
066900 410-EVALUA-HUERFANO SECTION.
067000     IF WKS-MAE-FUNDER (WKS-MAE-IX) = WKS-FUNDER-PARM AND
067100        NOT WKS-MAE-YA-VISTO (WKS-MAE-IX)
067200        ADD 1 TO WKS-EST-CAT4
067300        MOVE SPACES TO REG-GRSAL4
067400        MOVE WKS-MAE-WORK-ID (WKS-MAE-IX) TO GRC4-WORK-ID
067500        MOVE WKS-MAE-DOI     (WKS-MAE-IX) TO GRC4-DOI
067600        MOVE WKS-MAE-AWARD   (WKS-MAE-IX) TO GRC4-AWARD-ID
067700        MOVE "N" TO WKS-HALLADO
067800        IF WKS-C4-CANTIDAD > 0
067900           PERFORM 411-COMPARA-CAT4 VARYING WKS-C4-IX FROM 1 BY 1
068000                   UNTIL WKS-C4-IX > WKS-C4-CANTIDAD
068100                      OR WKS-YA-ESTA
068200        END-IF
068300        IF NOT WKS-YA-ESTA AND WKS-C4-CANTIDAD < 2000
068400           ADD 1 TO WKS-C4-CANTIDAD
068500           MOVE REG-GRSAL4 TO WKS-C4-VISTO (WKS-C4-CANTIDAD)
068600           WRITE REG-GRSAL4
068700        END-IF
068800     END-IF.
068900 410-EVALUA-HUERFANO-E. EXIT.
069000*
069100 411-COMPARA-CAT4 SECTION.
069200     IF WKS-C4-VISTO (WKS-C4-IX) = REG-GRSAL4
069300        MOVE "S" TO WKS-HALLADO
069400     END-IF.
069500 411-COMPARA-CAT4-E. EXIT.
069600******************************************************************
069700*  500 - CALCULA PORCENTAJES Y EMITE EL REPORTE DE ESTADISTICAS  *
069800*        A CONSOLA Y AL ARCHIVO GRSTAT                           *
069900******************************************************************
070000 500-ESTADISTICAS SECTION.
070100     IF WKS-EST-TOTAL-ENTRADA > 0
070200        COMPUTE WKS-PCT-CAT1 ROUNDED =
070300                100 * WKS-EST-CAT1 / WKS-EST-TOTAL-ENTRADA
070400        COMPUTE WKS-PCT-CAT2 ROUNDED =
070500                100 * WKS-EST-CAT2 / WKS-EST-TOTAL-ENTRADA
070600        COMPUTE WKS-PCT-CAT3 ROUNDED =
070700                100 * WKS-EST-CAT3 / WKS-EST-TOTAL-ENTRADA
070800     END-IF
070900     PERFORM 510-IMPRIME-ENCABEZADO
071000     PERFORM 520-IMPRIME-ENTRADA
071100     PERFORM 530-IMPRIME-MAESTRO-FUNDER
071200     PERFORM 540-IMPRIME-RESULTADOS
071300     PERFORM 550-IMPRIME-TIPOS
071400     IF WKS-EST-TOTAL-ENTRADA > 0
071500        PERFORM 560-IMPRIME-PORCENTAJES
071600     END-IF.
071700 500-ESTADISTICAS-E. EXIT.
071800*
071900 510-IMPRIME-ENCABEZADO SECTION.
072000     PERFORM 511-ESCRIBE-LINEA
072100     PERFORM 900-ESCRIBE-Y-MUESTRA.
072200 510-IMPRIME-ENCABEZADO-E. EXIT.
072300*
072400*    PARRAFO SIN CUERPO: SOLO PREPARA LA PRIMERA LINEA DEL       *
072500*    REPORTE ANTES DE ESCRIBIRLA                                 *
072600 511-ESCRIBE-LINEA SECTION.
072700     MOVE "GRANT RECONCILIATION STATISTICS" TO REG-GRSTAT.
072800 511-ESCRIBE-LINEA-E. EXIT.
072900*
073000 520-IMPRIME-ENTRADA SECTION.
073100     MOVE "============================================"
073200          TO REG-GRSTAT
073300     PERFORM 900-ESCRIBE-Y-MUESTRA
073400     STRING "GENERATED: " WKS-FR-DIA "/" WKS-FR-MES "/" WKS-FR-ANO
073500            DELIMITED BY SIZE INTO REG-GRSTAT
073600     PERFORM 900-ESCRIBE-Y-MUESTRA
073700     MOVE "FUNDER ID: " TO REG-GRSTAT
073800     PERFORM 900-ESCRIBE-Y-MUESTRA
073900     MOVE WKS-FUNDER-PARM TO REG-GRSTAT
074000     PERFORM 900-ESCRIBE-Y-MUESTRA
074100     MOVE "INPUT FILE STATISTICS:" TO REG-GRSTAT
074200     PERFORM 900-ESCRIBE-Y-MUESTRA
074300     MOVE WKS-EST-TOTAL-ENTRADA TO WKS-MASCARA
074400     STRING "  TOTAL RECORDS    : " WKS-MASCARA
074500            DELIMITED BY SIZE INTO REG-GRSTAT
074600     PERFORM 900-ESCRIBE-Y-MUESTRA
074700     MOVE WKS-EST-DOI-UNICOS-ENT TO WKS-MASCARA
074800     STRING "  UNIQUE DOIS      : " WKS-MASCARA
074900            DELIMITED BY SIZE INTO REG-GRSTAT
075000     PERFORM 900-ESCRIBE-Y-MUESTRA
075100     MOVE WKS-EST-AWARD-UNICOS-ENT TO WKS-MASCARA
075200     STRING "  UNIQUE AWARD IDS : " WKS-MASCARA
075300            DELIMITED BY SIZE INTO REG-GRSTAT
075400     PERFORM 900-ESCRIBE-Y-MUESTRA.
075500 520-IMPRIME-ENTRADA-E. EXIT.
075600*
075700 530-IMPRIME-MAESTRO-FUNDER SECTION.
075800     MOVE "GRANTS DATABASE STATISTICS (FOR THIS FUNDER):"
075900          TO REG-GRSTAT
076000     PERFORM 900-ESCRIBE-Y-MUESTRA
076100     MOVE WKS-EST-DOI-UNICOS-FND TO WKS-MASCARA
076200     STRING "  FUNDER UNIQUE DOIS    : " WKS-MASCARA
076300            DELIMITED BY SIZE INTO REG-GRSTAT
076400     PERFORM 900-ESCRIBE-Y-MUESTRA
076500     MOVE WKS-EST-AWARD-UNICOS-FND TO WKS-MASCARA
076600     STRING "  FUNDER UNIQUE AWARDS  : " WKS-MASCARA
076700            DELIMITED BY SIZE INTO REG-GRSTAT
076800     PERFORM 900-ESCRIBE-Y-MUESTRA
076900     MOVE WKS-EST-TOTAL-MAPEOS-FND TO WKS-MASCARA
077000     STRING "  FUNDER TOTAL MAPPINGS : " WKS-MASCARA
077100            DELIMITED BY SIZE INTO REG-GRSTAT
077200     PERFORM 900-ESCRIBE-Y-MUESTRA.
077300 530-IMPRIME-MAESTRO-FUNDER-E. EXIT.
077400*
077500 540-IMPRIME-RESULTADOS SECTION.
077600     MOVE "RECONCILIATION RESULTS:" TO REG-GRSTAT
077700     PERFORM 900-ESCRIBE-Y-MUESTRA
077800     MOVE WKS-EST-CAT1 TO WKS-MASCARA
077900     STRING "  CAT 1 WORK+AWARD MATCHED : " WKS-MASCARA
078000            DELIMITED BY SIZE INTO REG-GRSTAT
078100     PERFORM 900-ESCRIBE-Y-MUESTRA
078200     MOVE WKS-EST-CAT2 TO WKS-MASCARA
078300     STRING "  CAT 2 WORK MATCHED/DIFF  : " WKS-MASCARA
078400            DELIMITED BY SIZE INTO REG-GRSTAT
078500     PERFORM 900-ESCRIBE-Y-MUESTRA
078600     MOVE WKS-EST-CAT3 TO WKS-MASCARA
078700     STRING "  CAT 3 NOT IN MASTER      : " WKS-MASCARA
078800            DELIMITED BY SIZE INTO REG-GRSTAT
078900     PERFORM 900-ESCRIBE-Y-MUESTRA
079000     MOVE WKS-EST-CAT4 TO WKS-MASCARA
079100     STRING "  CAT 4 MASTER NOT IN INPUT: " WKS-MASCARA
079200            DELIMITED BY SIZE INTO REG-GRSTAT
079300     PERFORM 900-ESCRIBE-Y-MUESTRA.
079400 540-IMPRIME-RESULTADOS-E. EXIT.
079500*
079600 550-IMPRIME-TIPOS SECTION.
079700     MOVE "MATCH TYPE BREAKDOWN (CATEGORY 1):" TO REG-GRSTAT
079800     PERFORM 900-ESCRIBE-Y-MUESTRA
079900     PERFORM 555-IMPRIME-UN-TIPO VARYING WKS-I FROM 1 BY 1
080000             UNTIL WKS-I > 4.
080100 550-IMPRIME-TIPOS-E. EXIT.
080200 555-IMPRIME-UN-TIPO SECTION.
080300     MOVE WKS-EST-TIPO-VALOR (WKS-I) TO WKS-MASCARA
080400     STRING WKS-TIPO-ROTULO (WKS-I) " " WKS-MASCARA
080500            DELIMITED BY SIZE INTO REG-GRSTAT
080600     PERFORM 900-ESCRIBE-Y-MUESTRA.
080700 555-IMPRIME-UN-TIPO-E. EXIT.
080800*
080900 560-IMPRIME-PORCENTAJES SECTION.
081000     MOVE "PERCENTAGES (OF INPUT FILE):" TO REG-GRSTAT
081100     PERFORM 900-ESCRIBE-Y-MUESTRA
081200     MOVE WKS-PCT-CAT1 TO WKS-MASCARA-PCT
081300     STRING "  PCT WORK+AWARD MATCHED : " WKS-MASCARA-PCT
081400            DELIMITED BY SIZE INTO REG-GRSTAT
081500     PERFORM 900-ESCRIBE-Y-MUESTRA
081600     MOVE WKS-PCT-CAT2 TO WKS-MASCARA-PCT
081700     STRING "  PCT WORK MATCHED/DIFF  : " WKS-MASCARA-PCT
081800            DELIMITED BY SIZE INTO REG-GRSTAT
081900     PERFORM 900-ESCRIBE-Y-MUESTRA
082000     MOVE WKS-PCT-CAT3 TO WKS-MASCARA-PCT
082100     STRING "  PCT NOT IN OPENALEX    : " WKS-MASCARA-PCT
082200            DELIMITED BY SIZE INTO REG-GRSTAT
082300     PERFORM 900-ESCRIBE-Y-MUESTRA.
082400 560-IMPRIME-PORCENTAJES-E. EXIT.
082500*
082600 900-ESCRIBE-Y-MUESTRA SECTION.
082700     DISPLAY REG-GRSTAT
082800     WRITE REG-GRSTAT.
082900 900-ESCRIBE-Y-MUESTRA-E. EXIT.
083000******************************************************************
083100*  900 - CIERRE DE ARCHIVOS                                      *
083200******************************************************************
083300 900-CIERRA-ARCHIVOS SECTION.
083400     CLOSE GRINPT, GRSAL1, GRSAL2, GRSAL3, GRSAL4, GRSTAT.
083500 900-CIERRA-ARCHIVOS-E. EXIT.
