000100******************************************************************
000200* FECHA       : 14/03/1984                                       *
000300* PROGRAMADOR : ERICK DIVAS RAMIREZ (EDR)                        *
000400* APLICACION  : CONCILIACION DE GRANTS - FINANCIADORES           *
000500* PROGRAMA    : GRCARGA                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO CRUDO DE GRANTS (GRRAWG), DEPURA  *
000800*             : EL DOI Y ESCRIBE EL MAESTRO CANONICO (GRMAES).   *
000900*             : CALCULA Y REPORTA ESTADISTICAS DE LA CARGA       *
001000* ARCHIVOS    : GRRAWG=C, GRMAES=A                               *
001100* ACCION (ES) : C=CARGAR                                        *
001200* PROGRAMA(S) : PRIMER PASO DEL PROCESO - ALIMENTA A GRRECON Y   *
001300*             : A GRINFO1                                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 228930                                           *
001600* NOMBRE      : CARGA DEL MAESTRO DE GRANTS                     *
001700******************************************************************
001800*               H I S T O R I A L   D E   C A M B I O S          *
001900******************************************************************
002000* 14/03/1984 EDR  TKT-00512  VERSION INICIAL - CARGA Y CONTEO DE *
002100*                            FILAS TOTALES Y FILAS CON PREMIO    *
002200* 02/09/1991 EDR  TKT-01180  AMPLIACION DE WORK-ID A X(20)       *
002300* 11/11/1998 CHM  TKT-01734  REVISION Y2K - FECHA DE CONSTRUCCION*
002400*                            PASA A AAAAMMDD DE CUATRO DIGITOS   *
002500* 23/06/2001 EDR  TKT-02004  EL DOI SE ALMACENA EN MINUSCULAS Y  *
002600*                            SIN ESPACIOS SOBRANTES              *
002700* 07/05/2004 EDR  TKT-02290  SE AGREGAN LOS CONTEOS DE VALORES   *
002800*                            UNICOS (DOI/FINANCIADOR/PREMIO)     *
002900* 19/10/2009 JLP  TKT-02811  SE AGREGA LA LINEA DE TRAZA (UPSI-0)*
003000*                            PARA DEPURACION EN PRODUCCION       *
003100* 18/03/2013 EDR  TKT-03115  SE QUITA EL GO TO INTERNO EN        *
003200*                            250-BUSCA-PREMIO; QUEDA COMO IF     *
003300*                            ANIDADO                             *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     GRCARGA.
003700 AUTHOR.                         ERICK DIVAS RAMIREZ.
003800 INSTALLATION.                   DEPTO SISTEMAS - CONCILIACION.
003900 DATE-WRITTEN.                   14/03/1984.
004000 DATE-COMPILED.
004100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
004700            OFF STATUS IS WKS-TRAZA-INACTIVA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000******************************************************************
005100*              A R C H I V O S   D E   E N T R A D A
005200******************************************************************
005300     SELECT GRRAWG  ASSIGN   TO GRRAWG
005400            ORGANIZATION      IS LINE SEQUENTIAL
005500            FILE STATUS       IS FS-GRRAWG.
005600******************************************************************
005700*              A R C H I V O S   D E   S A L I D A
005800******************************************************************
005900     SELECT GRMAES  ASSIGN   TO GRMAES
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS FS-GRMAES.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*1 -->ARCHIVO CRUDO DE GRANTS RECIBIDO DEL FINANCIADOR
006600 FD GRRAWG.
006700    COPY GRRAWG.
006800*2 -->MAESTRO CANONICO DE GRANTS (DOI YA DEPURADO)
006900 FD GRMAES.
007000    COPY GRMAES.
007100
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*               C A M P O S   D E   T R A B A J O                *
007500******************************************************************
007600 01  WKS-CAMPOS-DE-TRABAJO.
007700     05  WKS-PROGRAMA              PIC X(08) VALUE "GRCARGA".
007800     05  WKS-TRAZA-ACTIVA          PIC X(01) VALUE "N".
007900     05  WKS-TRAZA-INACTIVA        PIC X(01) VALUE "S".
008000     05  WKS-FIN-GRRAWG            PIC X(01) VALUE "N".
008100         88  WKS-NO-HAY-MAS-CRUDO          VALUE "S".
008200     05  WKS-DOI-TRIM              PIC X(60) VALUE SPACES.
008300     05  WKS-DOI-TRIM-GRUPOS REDEFINES WKS-DOI-TRIM.
008400         10  WKS-DT-GRUPO          PIC X(05) OCCURS 12 TIMES.
008500     05  WKS-LARGO-DOI             PIC S9(4) COMP VALUE 0.
008600     05  WKS-I                     PIC S9(4) COMP VALUE 0.
008700     05  WKS-J                     PIC S9(4) COMP VALUE 0.
008800     05  WKS-SALIDA-TEMPRANA       PIC X(01) VALUE "N".
008900     05  WKS-DOI-HALLADO           PIC X(01) VALUE "N".
009000         88  WKS-DOI-ES-IGUAL              VALUE "S".
009100     05  WKS-FND-HALLADO           PIC X(01) VALUE "N".
009200         88  WKS-FND-ES-IGUAL              VALUE "S".
009300     05  WKS-PRM-HALLADO           PIC X(01) VALUE "N".
009400         88  WKS-PRM-ES-IGUAL              VALUE "S".
009500     05  FILLER                    PIC X(10) VALUE SPACES.
009600******************************************************************
009700*          C O N T A D O R E S   D E   L A   C A R G A           *
009800******************************************************************
009900 01  WKS-ESTADISTICAS-CARGA.
010000     05  WKS-TOTAL-FILAS           PIC S9(9) COMP VALUE 0.
010100     05  WKS-FILAS-CON-PREMIO      PIC S9(9) COMP VALUE 0.
010200     05  WKS-DOI-UNICOS            PIC S9(9) COMP VALUE 0.
010300     05  WKS-FINANCIADORES-UNICOS  PIC S9(9) COMP VALUE 0.
010400     05  WKS-PREMIOS-UNICOS        PIC S9(9) COMP VALUE 0.
010500     05  FILLER                    PIC X(08) VALUE SPACES.
010600 01  WKS-ESTAD-GRUPO REDEFINES WKS-ESTADISTICAS-CARGA.
010700     05  WKS-ESTAD-VALOR           PIC S9(9) COMP OCCURS 5 TIMES.
010800 01  WKS-ESTAD-ROTULOS.
010900     05  FILLER PIC X(42)
011000         VALUE "TOTAL DE FILAS LEIDAS DEL ARCHIVO CRUDO :".
011100     05  FILLER PIC X(42)
011200         VALUE "FILAS CON FINANCIADOR (CARGA OK)        :".
011300     05  FILLER PIC X(42)
011400         VALUE "DOI UNICOS EN EL MAESTRO                :".
011500     05  FILLER PIC X(42)
011600         VALUE "FINANCIADORES UNICOS EN EL MAESTRO      :".
011700     05  FILLER PIC X(42)
011800         VALUE "PREMIOS UNICOS EN EL MAESTRO            :".
011900 01  WKS-ESTAD-ROTULOS-TABLA REDEFINES WKS-ESTAD-ROTULOS.
012000     05  WKS-ROTULO                PIC X(42) OCCURS 5 TIMES.
012100******************************************************************
012200*        T A B L A   D E   D O I   Y A   C O N T A D O S         *
012300******************************************************************
012400 01  WKS-TABLA-DOI-VISTOS.
012500     05  FILLER                    PIC X(04) VALUE SPACES.
012600     05  WKS-DOI-CANTIDAD          PIC S9(9) COMP VALUE 0.
012700     05  WKS-DOI-VISTO OCCURS 0 TO 4000 TIMES
012800                      DEPENDING ON WKS-DOI-CANTIDAD
012900                      INDEXED BY WKS-DOI-IX
013000                      PIC X(60).
013100******************************************************************
013200*     T A B L A   D E   F I N A N C I A D O R E S   V I S T O S  *
013300******************************************************************
013400 01  WKS-TABLA-FINANCIADORES-VISTOS.
013500     05  FILLER                    PIC X(04) VALUE SPACES.
013600     05  WKS-FND-CANTIDAD          PIC S9(9) COMP VALUE 0.
013700     05  WKS-FND-VISTO OCCURS 0 TO 500 TIMES
013800                      DEPENDING ON WKS-FND-CANTIDAD
013900                      INDEXED BY WKS-FND-IX
014000                      PIC X(40).
014100******************************************************************
014200*        T A B L A   D E   P R E M I O S   V I S T O S           *
014300******************************************************************
014400 01  WKS-TABLA-PREMIOS-VISTOS.
014500     05  FILLER                    PIC X(04) VALUE SPACES.
014600     05  WKS-PRM-CANTIDAD          PIC S9(9) COMP VALUE 0.
014700     05  WKS-PRM-VISTO OCCURS 0 TO 4000 TIMES
014800                      DEPENDING ON WKS-PRM-CANTIDAD
014900                      INDEXED BY WKS-PRM-IX
015000                      PIC X(40).
015100******************************************************************
015200*           F E C H A   D E   C O N S T R U C C I O N            *
015300******************************************************************
015400 01  WKS-FECHA-CONSTRUCCION        PIC 9(08) VALUE 0.
015500 01  WKS-FECHA-CONSTRUCCION-R REDEFINES WKS-FECHA-CONSTRUCCION.
015600     05  WKS-FC-ANO                PIC 9(04).
015700     05  WKS-FC-MES                PIC 9(02).
015800     05  WKS-FC-DIA                PIC 9(02).
015900******************************************************************
016000*                F I L E   S T A T U S                           *
016100******************************************************************
016200 01  FS-GRRAWG                     PIC 9(02) VALUE 0.
016300 01  FS-GRMAES                     PIC 9(02) VALUE 0.
016400******************************************************************
016500*                    L I N E A   D E   T R A Z A                 *
016600******************************************************************
016700 01  WKS-LINEA-TRAZA.
016800     05  FILLER                    PIC X(14) VALUE "GRCARGA TRAZA ".
016900     05  WKS-TRAZA-DOI             PIC X(60).
017000******************************************************************
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*   NOTA DE ESTILO: TODO LAZO DE ESTE PROGRAMA SE ARMA CON UN    *
017400*   PERFORM A UN PARRAFO APARTE, NUNCA CON UN PERFORM EN LINEA    *
017500******************************************************************
017600 000-PRINCIPAL SECTION.
017700     PERFORM 100-APERTURA-ARCHIVOS THRU 110-LECTURA-INICIAL-E
017800     PERFORM 200-PROCESA-CRUDO UNTIL WKS-NO-HAY-MAS-CRUDO
017900     PERFORM 300-ESTADISTICAS-CARGA
018000     PERFORM 900-CIERRA-ARCHIVOS
018100     STOP RUN.
018200 000-PRINCIPAL-E. EXIT.
018300******************************************************************
018400*  100 - APERTURA DE ARCHIVOS Y LECTURA DE LA PRIMERA FILA;       *
018500*        100 Y 110 SE EJECUTAN JUNTOS CON UN SOLO PERFORM THRU    *
018600******************************************************************
018700 100-APERTURA-ARCHIVOS SECTION.
018800     ACCEPT WKS-FECHA-CONSTRUCCION FROM DATE YYYYMMDD
018900     OPEN INPUT  GRRAWG
019000     OPEN OUTPUT GRMAES
019100     IF FS-GRRAWG NOT = 0 OR FS-GRMAES NOT = 0
019200        DISPLAY "***********************************************"
019300        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE LA CARGA        *"
019400        DISPLAY "***********************************************"
019500        DISPLAY "* FILE STATUS GRRAWG : " FS-GRRAWG
019600        DISPLAY "* FILE STATUS GRMAES : " FS-GRMAES
019700        MOVE 91 TO RETURN-CODE
019800        STOP RUN
019900     END-IF.
020000 100-APERTURA-ARCHIVOS-E. EXIT.
020100*
020200 110-LECTURA-INICIAL SECTION.
020300     READ GRRAWG
020400        AT END MOVE "S" TO WKS-FIN-GRRAWG
020500     END-READ.
020600 110-LECTURA-INICIAL-E. EXIT.
020700******************************************************************
020800*  200 - PROCESA UNA FILA CRUDA: DEPURA EL DOI, DECIDE SI LA     *
020900*        FILA "PARSEA" (FINANCIADOR NO BLANCO) Y ESCRIBE GRMAES  *
021000******************************************************************
021100 200-PROCESA-CRUDO SECTION.
021200     ADD 1 TO WKS-TOTAL-FILAS
021300     PERFORM 210-DEPURA-DOI
021400     MOVE WKS-DOI-TRIM        TO GRMS-DOI
021500     MOVE GRRW-WORK-ID        TO GRMS-WORK-ID
021600     MOVE GRRW-FUNDER-ID      TO GRMS-FUNDER-ID
021700     MOVE GRRW-AWARD-ID       TO GRMS-AWARD-ID
021800     IF GRRW-FUNDER-ID NOT = SPACES
021900        ADD 1 TO WKS-FILAS-CON-PREMIO
022000        PERFORM 220-CUENTA-UNICOS
022100     END-IF
022200     WRITE GRMS-GRANT-RECORD
022300     IF FS-GRMAES NOT = 0
022400        DISPLAY "*** ERROR AL ESCRIBIR GRMAES - FS: " FS-GRMAES
022500        MOVE 91 TO RETURN-CODE
022600        PERFORM 900-CIERRA-ARCHIVOS
022700        STOP RUN
022800     END-IF
022900     IF WKS-TRAZA-ACTIVA = "S"
023000        PERFORM 800-ESCRIBE-TRAZA
023100     END-IF
023200     READ GRRAWG
023300        AT END MOVE "S" TO WKS-FIN-GRRAWG
023400     END-READ.
023500 200-PROCESA-CRUDO-E. EXIT.
023600*
023700*    EL DOI CRUDO SE RECORTA Y SE PASA A MINUSCULAS - EL PROPIO
023800*    FINANCIADOR A VECES ENTREGA EL DOI CON MAYUSCULAS MEZCLADAS
023900 210-DEPURA-DOI SECTION.
024000     MOVE SPACES TO WKS-DOI-TRIM
024100     PERFORM 211-BUSCA-FIN-DOI VARYING WKS-I FROM 60 BY -1
024200             UNTIL WKS-I = 0
024300                OR GRRW-DOI(WKS-I:1) NOT = SPACE
024400     MOVE WKS-I TO WKS-LARGO-DOI
024500     IF WKS-LARGO-DOI > 0
024600        MOVE GRRW-DOI(1:WKS-LARGO-DOI) TO WKS-DOI-TRIM
024700        INSPECT WKS-DOI-TRIM CONVERTING
024800                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
024900                "abcdefghijklmnopqrstuvwxyz"
025000     END-IF.
025100 210-DEPURA-DOI-E. EXIT.
025200*
025300*    BUSCA HACIA ATRAS EL ULTIMO BYTE QUE NO SEA ESPACIO; EL
025400*    CUERPO NO HACE NADA, LA CONDICION DEL PERFORM ES LA PRUEBA
025500 211-BUSCA-FIN-DOI SECTION.
025600     CONTINUE.
025700 211-BUSCA-FIN-DOI-E. EXIT.
025800******************************************************************
025900*  220 - ACTUALIZA LOS TRES CONTADORES DE VALORES UNICOS, POR    *
026000*        BUSQUEDA LINEAL EN LAS TABLAS DE TRABAJO (CAPACIDAD     *
026100*        SUFICIENTE PARA UN MAESTRO DE UN SOLO FINANCIADOR)      *
026200******************************************************************
026300 220-CUENTA-UNICOS SECTION.
026400     MOVE "N" TO WKS-SALIDA-TEMPRANA
026500     PERFORM 230-BUSCA-DOI
026600     PERFORM 240-BUSCA-FINANCIADOR
026700     PERFORM 250-BUSCA-PREMIO.
026800 220-CUENTA-UNICOS-E. EXIT.
026900*
027000 230-BUSCA-DOI SECTION.
027100     MOVE "N" TO WKS-DOI-HALLADO
027200     IF WKS-DOI-CANTIDAD > 0
027300        PERFORM 231-COMPARA-DOI VARYING WKS-DOI-IX FROM 1 BY 1
027400                UNTIL WKS-DOI-IX > WKS-DOI-CANTIDAD
027500                   OR WKS-DOI-ES-IGUAL
027600     END-IF
027700     IF NOT WKS-DOI-ES-IGUAL AND WKS-DOI-CANTIDAD < 4000
027800        ADD 1 TO WKS-DOI-CANTIDAD
027900        MOVE WKS-DOI-TRIM TO WKS-DOI-VISTO(WKS-DOI-CANTIDAD)
028000        ADD 1 TO WKS-DOI-UNICOS
028100     END-IF.
028200 230-BUSCA-DOI-E. EXIT.
028300*
028400 231-COMPARA-DOI SECTION.
028500     IF WKS-DOI-VISTO(WKS-DOI-IX) = WKS-DOI-TRIM
028600        MOVE "S" TO WKS-DOI-HALLADO
028700     END-IF.
028800 231-COMPARA-DOI-E. EXIT.
028900*
029000 240-BUSCA-FINANCIADOR SECTION.
029100     MOVE "N" TO WKS-FND-HALLADO
029200     IF WKS-FND-CANTIDAD > 0
029300        PERFORM 241-COMPARA-FND VARYING WKS-FND-IX FROM 1 BY 1
029400                UNTIL WKS-FND-IX > WKS-FND-CANTIDAD
029500                   OR WKS-FND-ES-IGUAL
029600     END-IF
029700     IF NOT WKS-FND-ES-IGUAL AND WKS-FND-CANTIDAD < 500
029800        ADD 1 TO WKS-FND-CANTIDAD
029900        MOVE GRRW-FUNDER-ID TO WKS-FND-VISTO(WKS-FND-CANTIDAD)
030000        ADD 1 TO WKS-FINANCIADORES-UNICOS
030100     END-IF.
030200 240-BUSCA-FINANCIADOR-E. EXIT.
030300*
030400 241-COMPARA-FND SECTION.
030500     IF WKS-FND-VISTO(WKS-FND-IX) = GRRW-FUNDER-ID
030600        MOVE "S" TO WKS-FND-HALLADO
030700     END-IF.
030800 241-COMPARA-FND-E. EXIT.
030900*
031000 250-BUSCA-PREMIO SECTION.
031100     MOVE "N" TO WKS-PRM-HALLADO
031200     IF GRRW-AWARD-ID NOT = SPACES
031300        IF WKS-PRM-CANTIDAD > 0
031400           PERFORM 251-COMPARA-PRM VARYING WKS-PRM-IX FROM 1 BY 1
031500                   UNTIL WKS-PRM-IX > WKS-PRM-CANTIDAD
031600                      OR WKS-PRM-ES-IGUAL
031700        END-IF
031800        IF NOT WKS-PRM-ES-IGUAL AND WKS-PRM-CANTIDAD < 4000
031900           ADD 1 TO WKS-PRM-CANTIDAD
032000           MOVE GRRW-AWARD-ID TO WKS-PRM-VISTO(WKS-PRM-CANTIDAD)
032100           ADD 1 TO WKS-PREMIOS-UNICOS
032200        END-IF
032300     END-IF.
032400 250-BUSCA-PREMIO-E. EXIT.
032500*
032600 251-COMPARA-PRM SECTION.
032700     IF WKS-PRM-VISTO(WKS-PRM-IX) = GRRW-AWARD-ID
032800        MOVE "S" TO WKS-PRM-HALLADO
032900     END-IF.
033000 251-COMPARA-PRM-E. EXIT.
033100******************************************************************
033200*  300 - REPORTE DE ESTADISTICAS DE LA CARGA (TABLA-DRIVEN)      *
033300******************************************************************
033400 300-ESTADISTICAS-CARGA SECTION.
033500     DISPLAY "**********************************************************"
033600     DISPLAY "*        E S T A D I S T I C A S   D E   C A R G A        *"
033700     DISPLAY "**********************************************************"
033800     DISPLAY "ARCHIVO FUENTE   : GRRAWG"
033900     DISPLAY "FECHA DE CARGA   : " WKS-FC-DIA "/" WKS-FC-MES "/"
034000              WKS-FC-ANO
034100     PERFORM 310-IMPRIME-CONTADOR VARYING WKS-J FROM 1 BY 1
034200             UNTIL WKS-J > 5
034300     DISPLAY "**********************************************************".
034400 300-ESTADISTICAS-CARGA-E. EXIT.
034500*
034600 310-IMPRIME-CONTADOR SECTION.
034700     DISPLAY WKS-ROTULO(WKS-J) " " WKS-ESTAD-VALOR(WKS-J).
034800 310-IMPRIME-CONTADOR-E. EXIT.
034900******************************************************************
035000*  800 - LINEA DE TRAZA PARA DEPURACION (UPSI-0 ENCENDIDO)       *
035100******************************************************************
035200 800-ESCRIBE-TRAZA SECTION.
035300     MOVE WKS-DOI-TRIM TO WKS-TRAZA-DOI
035400     DISPLAY WKS-LINEA-TRAZA UPON CONSOLE
035500     DISPLAY "GRUPOS DOI: " WKS-DT-GRUPO(1) WKS-DT-GRUPO(2)
035600             UPON CONSOLE.
035700 800-ESCRIBE-TRAZA-E. EXIT.
035800******************************************************************
035900*  900 - CIERRE DE ARCHIVOS                                      *
036000******************************************************************
036100 900-CIERRA-ARCHIVOS SECTION.
036200     CLOSE GRRAWG, GRMAES.
036300 900-CIERRA-ARCHIVOS-E. EXIT.
