000100******************************************************************
000200*           GRINPT  -  ARCHIVO DE ENTRADA DEL FUNDER             *
000300*                       (DOI + PREMIO RECLAMADO)                 *
000400*--------------------------------------------------------------- *
000500*  HISTORIAL DE CAMBIOS                                          *
000600*  20/04/1984 EDR  TKT-00519  CREACION DEL LAYOUT DE ENTRADA     *
000700*  11/11/1998 CHM  TKT-01734  REVISION Y2K - SIN FECHAS EN ESTE  *
000800*                             LAYOUT, SIN IMPACTO                *
000900*  07/05/2004 EDR  TKT-02290  SE AGREGA BYTE RESERVADO FINAL     *
001000*  05/03/2013 EDR  TKT-03108  SE QUITA EL BYTE RESERVADO; EL     *
001100*                             LAYOUT DEBE CERRAR EN 100 BYTES    *
001200******************************************************************
001300 01  GRIN-INPUT-RECORD.
001400     02  GRIN-DOI                  PIC X(60).
001500     02  GRIN-AWARD-ID             PIC X(40).
