000100******************************************************************
000200*      GRCAT4  -  SALIDA DE HUERFANOS DEL MAESTRO (CAT. 4)       *
000300*--------------------------------------------------------------- *
000400*  HISTORIAL DE CAMBIOS                                          *
000500*  03/05/1984 EDR  TKT-00524  CREACION DEL LAYOUT DE SALIDA      *
000600*  11/11/1998 CHM  TKT-01734  REVISION Y2K - SIN FECHAS EN ESTE  *
000700*                             LAYOUT, SIN IMPACTO                *
000800*  07/05/2004 EDR  TKT-02290  SE AGREGA BYTE RESERVADO FINAL     *
000900*  05/03/2013 EDR  TKT-03108  SE QUITA EL BYTE RESERVADO; EL     *
001000*                             LAYOUT DEBE CERRAR EN 120 BYTES    *
001100******************************************************************
001200 01  GRC4-ORPHAN-OUT-RECORD.
001300     02  GRC4-WORK-ID              PIC X(20).
001400     02  GRC4-DOI                  PIC X(60).
001500     02  GRC4-AWARD-ID             PIC X(40).
