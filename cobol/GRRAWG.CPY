000100******************************************************************
000200*              GRRAWG  -  ARCHIVO CRUDO DE GRANTS (RAW FEED)     *
000300*--------------------------------------------------------------- *
000400*  HISTORIAL DE CAMBIOS                                          *
000500*  14/03/1984 EDR  TKT-00512  CREACION DEL LAYOUT PARA LA CARGA  *
000600*                             INICIAL DEL MAESTRO DE GRANTS      *
000700*  02/09/1991 EDR  TKT-01180  AMPLIACION DE WORK-ID DE X(12) A   *
000800*                             X(20) POR NUEVOS IDENTIFICADORES   *
000900*  11/11/1998 CHM  TKT-01734  REVISION Y2K - SIN FECHAS EN ESTE  *
001000*                             LAYOUT, SIN IMPACTO                *
001100*  07/05/2004 EDR  TKT-02290  SE AGREGA BYTE RESERVADO FINAL     *
001200*  05/03/2013 EDR  TKT-03108  SE QUITA EL BYTE RESERVADO; EL     *
001300*                             LAYOUT DEBE CERRAR EN 160 BYTES    *
001400******************************************************************
001500 01  GRRW-RAW-GRANT-RECORD.
001600     02  GRRW-WORK-ID              PIC X(20).
001700     02  GRRW-DOI                  PIC X(60).
001800     02  GRRW-FUNDER-ID            PIC X(40).
001900     02  GRRW-AWARD-ID             PIC X(40).
