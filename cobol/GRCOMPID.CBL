000100******************************************************************
000200* FECHA       : 24/01/1984                                       *
000300* PROGRAMADOR : ERICK DIVAS RAMIREZ (EDR)                        *
000400* APLICACION  : CONCILIACION DE GRANTS - FINANCIADORES           *
000500* PROGRAMA    : GRCOMPID                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : COMPARA DOS IDENTIFICADORES DE PREMIO/BECA (UNO  *
000800*             : DEL MAESTRO DE GRANTS Y OTRO DEL ARCHIVO DEL     *
000900*             : FINANCIADOR) Y DEVUELVE SI COINCIDEN, BAJO QUE   *
001000*             : NIVEL COINCIDEN (EXACTO/SUBCADENA/NORMALIZADO/   *
001100*             : DIFUSO) Y UN PUNTAJE DE SIMILITUD 0-1            *
001200* ARCHIVOS    : NO APLICA - SUBRUTINA DE COMPARACION EN MEMORIA  *
001300* ACCION (ES) : C=COMPARAR                                      *
001400* PROGRAMA(S) : LLAMADO POR GRRECON                              *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 228930                                           *
001700* NOMBRE      : MOTOR DE COMPARACION DE IDENTIFICADORES DE PREMIO*
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S          *
002000******************************************************************
002100* 24/01/1984 EDR  TKT-00530  VERSION INICIAL - SOLO COMPARACION  *
002200*                            EXACTA Y POR SUBCADENA              *
002300* 11/06/1986 EDR  TKT-00711  SE AGREGA NORMALIZACION (QUITAR     *
002400*                            SIGNOS Y PASAR A MAYUSCULAS)        *
002500* 03/02/1990 EDR  TKT-00965  SE AGREGA SEGMENTACION DEL ID Y LA  *
002600*                            COMPARACION ESTRUCTURADA POR TRAMOS *
002700* 19/09/1994 LMR  TKT-01210  SE AGREGA EL MOTOR DE COINCIDENCIA  *
002800*                            DIFUSA (RAZON DE SIMILITUD, LCS Y   *
002900*                            DISTANCIA DE EDICION)               *
003000* 11/11/1998 CHM  TKT-01734  REVISION Y2K - SUBRUTINA NO MANEJA  *
003100*                            FECHAS, SIN IMPACTO                 *
003200* 16/07/2001 EDR  TKT-02040  SE AGREGA EL CALCULO DEL PUNTAJE DE *
003300*                            SIMILITUD (GET-SIMILARITY-SCORE)    *
003400* 12/03/2007 JLP  TKT-02610  SE AGREGA SWITCH DE TRAZA (UPSI-0)  *
003500*                            PARA DEPURACION EN PRODUCCION       *
003600* 05/03/2013 EDR  TKT-03102  LA SEGMENTACION NO CAMBIABA LOS     *
003700*                            GUIONES RAROS (EN-DASH, EM-DASH...) *
003800*                            POR "-" ANTES DE PARTIR EL ID       *
003900* 18/03/2013 EDR  TKT-03115  SE QUITAN TODOS LOS GO TO INTERNOS  *
004000*                            DEL MOTOR DE COINCIDENCIA (400 AL   *
004100*                            700); QUEDAN COMO IF ANIDADOS Y     *
004200*                            EVALUATE SIN CAMBIAR EL ORDEN DE    *
004300*                            EVALUACION DE LAS REGLAS            *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.                     GRCOMPID.
004700 AUTHOR.                         ERICK DIVAS RAMIREZ.
004800 INSTALLATION.                   DEPTO SISTEMAS - CONCILIACION.
004900 DATE-WRITTEN.                   24/01/1984.
005000 DATE-COMPILED.
005100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
005700            OFF STATUS IS WKS-TRAZA-INACTIVA.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*             C A M P O S   D E   T R A B A J O                 *
006200******************************************************************
006300 01  WKS-CAMPOS-DE-TRABAJO.
006400     05  WKS-PROGRAMA              PIC X(08) VALUE "GRCOMPID".
006500     05  WKS-TRAZA-ACTIVA          PIC X(01) VALUE "N".
006600     05  WKS-TRAZA-INACTIVA        PIC X(01) VALUE "S".
006700     05  WKS-PREMIO-1              PIC X(40) VALUE SPACES.
006800     05  WKS-PREMIO-1-GRUPOS REDEFINES WKS-PREMIO-1.
006900         10  WKS-P1-GRUPO          PIC X(04) OCCURS 10 TIMES.
007000     05  WKS-PREMIO-2              PIC X(40) VALUE SPACES.
007100     05  WKS-PREMIO-2-GRUPOS REDEFINES WKS-PREMIO-2.
007200         10  WKS-P2-GRUPO          PIC X(04) OCCURS 10 TIMES.
007300     05  WKS-MAYUSCULA-TEMP        PIC X(40) VALUE SPACES.
007400     05  WKS-PREMIO-1-MAYUS        PIC X(40) VALUE SPACES.
007500     05  WKS-PREMIO-2-MAYUS        PIC X(40) VALUE SPACES.
007600     05  WKS-NORMAL-1              PIC X(40) VALUE SPACES.
007700     05  WKS-NORMAL-2              PIC X(40) VALUE SPACES.
007800     05  WKS-LARGO-1               PIC S9(4) COMP VALUE 0.
007900     05  WKS-LARGO-2               PIC S9(4) COMP VALUE 0.
008000     05  WKS-LARGO-NORM-1          PIC S9(4) COMP VALUE 0.
008100     05  WKS-LARGO-NORM-2          PIC S9(4) COMP VALUE 0.
008200     05  WKS-AUSENTE-1             PIC X(01) VALUE "N".
008300         88  WKS-PREMIO-1-AUSENTE          VALUE "S".
008400     05  WKS-AUSENTE-2             PIC X(01) VALUE "N".
008500         88  WKS-PREMIO-2-AUSENTE          VALUE "S".
008600     05  FILLER                    PIC X(06) VALUE SPACES.
008700******************************************************************
008800*                      I N D I C E S                             *
008900******************************************************************
009000 01  WKS-INDICES.
009100     05  WKS-I                     PIC S9(4) COMP VALUE 0.
009200     05  WKS-J                     PIC S9(4) COMP VALUE 0.
009300     05  WKS-K                     PIC S9(4) COMP VALUE 0.
009400     05  WKS-CORTO                 PIC S9(4) COMP VALUE 0.
009500     05  WKS-DIF-SEGMENTOS         PIC S9(4) COMP VALUE 0.
009600     05  WKS-MAX-SEGMENTOS         PIC S9(4) COMP VALUE 0.
009700     05  WKS-COMPATIBLES           PIC S9(4) COMP VALUE 0.
009800     05  WKS-SALIR-TEMPRANO        PIC X(01) VALUE "N".
009900         88  WKS-SALGA-DEL-LAZO            VALUE "S".
010000     05  FILLER                    PIC X(06) VALUE SPACES.
010100******************************************************************
010200*          S E G M E N T O S   D E L   P R E M I O   1           *
010300******************************************************************
010400 01  WKS-SEGMENTOS-1.
010500     05  WKS-SEG1-CANTIDAD         PIC S9(4) COMP VALUE 0.
010600     05  WKS-SEG1-NUM-DIGITOS      PIC S9(4) COMP VALUE 0.
010700     05  WKS-SEG1-TABLA OCCURS 10 TIMES INDEXED BY WKS-SEG1-IX.
010800         10  WKS-SEG1-TEXTO        PIC X(40) VALUE SPACES.
010900         10  WKS-SEG1-LONGITUD     PIC S9(4) COMP VALUE 0.
011000         10  WKS-SEG1-ES-NUM       PIC X(01) VALUE "N".
011100             88  WKS-SEG1-NUMERICO         VALUE "S".
011200         10  FILLER                PIC X(04) VALUE SPACES.
011300******************************************************************
011400*          S E G M E N T O S   D E L   P R E M I O   2           *
011500******************************************************************
011600 01  WKS-SEGMENTOS-2.
011700     05  WKS-SEG2-CANTIDAD         PIC S9(4) COMP VALUE 0.
011800     05  WKS-SEG2-NUM-DIGITOS      PIC S9(4) COMP VALUE 0.
011900     05  WKS-SEG2-TABLA OCCURS 10 TIMES INDEXED BY WKS-SEG2-IX.
012000         10  WKS-SEG2-TEXTO        PIC X(40) VALUE SPACES.
012100         10  WKS-SEG2-LONGITUD     PIC S9(4) COMP VALUE 0.
012200         10  WKS-SEG2-ES-NUM       PIC X(01) VALUE "N".
012300             88  WKS-SEG2-NUMERICO         VALUE "S".
012400         10  FILLER                PIC X(04) VALUE SPACES.
012500******************************************************************
012600*      A R E A   D E   C O M P A R A C I O N   D E   P A R       *
012700******************************************************************
012800 01  WKS-AREA-COMPARACION-SEG.
012900     05  WKS-CMP-TEXTO-A           PIC X(40) VALUE SPACES.
013000     05  WKS-CMP-NUM-A REDEFINES WKS-CMP-TEXTO-A PIC 9(10).
013100     05  WKS-CMP-TEXTO-B           PIC X(40) VALUE SPACES.
013200     05  WKS-CMP-NUM-B REDEFINES WKS-CMP-TEXTO-B PIC 9(10).
013300     05  WKS-CMP-LONG-A            PIC S9(4) COMP VALUE 0.
013400     05  WKS-CMP-LONG-B            PIC S9(4) COMP VALUE 0.
013500     05  WKS-CMP-COMPATIBLE        PIC X(01) VALUE "N".
013600         88  WKS-CMP-SON-COMPAT            VALUE "S".
013700     05  FILLER                    PIC X(06) VALUE SPACES.
013800******************************************************************
013900*        C O R R I D A S   N U M E R I C A S   /   A L F A       *
014000******************************************************************
014100 01  WKS-AREA-CORRIDAS.
014200     05  WKS-ALFA-A                PIC X(40) VALUE SPACES.
014300     05  WKS-ALFA-LONG-A           PIC S9(4) COMP VALUE 0.
014400     05  WKS-ALFA-B                PIC X(40) VALUE SPACES.
014500     05  WKS-ALFA-LONG-B           PIC S9(4) COMP VALUE 0.
014600     05  WKS-CORRIDA-LARGO         PIC S9(4) COMP VALUE 0.
014700     05  WKS-CORRIDA-VALOR-A       PIC S9(9) COMP VALUE 0.
014800     05  WKS-CORRIDA-HALLADA-A     PIC X(01) VALUE "N".
014900         88  WKS-HAY-CORRIDA-A             VALUE "S".
015000     05  WKS-CORRIDA-VALOR-B       PIC S9(9) COMP VALUE 0.
015100     05  WKS-CORRIDA-HALLADA-B     PIC X(01) VALUE "N".
015200         88  WKS-HAY-CORRIDA-B             VALUE "S".
015300     05  FILLER                    PIC X(06) VALUE SPACES.
015400******************************************************************
015500*     T A B L A S   P A R A   L C S   Y   L E V E N S H T E I N  *
015600******************************************************************
015700 01  WKS-TABLA-LCS.
015800     05  FILLER                   PIC X(04) VALUE SPACES.
015900     05  WKS-LCS-FILA OCCURS 0 TO 41 TIMES
016000                      DEPENDING ON WKS-LCS-FILAS-USO
016100                      INDEXED BY WKS-LCS-IX.
016200         10  WKS-LCS-COL OCCURS 0 TO 41 TIMES
016300                         DEPENDING ON WKS-LCS-COLS-USO
016400                         INDEXED BY WKS-LCS-JX
016500                         PIC S9(4) COMP.
016600 01  WKS-LCS-FILAS-USO            PIC S9(4) COMP VALUE 41.
016700 01  WKS-LCS-COLS-USO             PIC S9(4) COMP VALUE 41.
016800 01  WKS-LCS-MEJOR                PIC S9(4) COMP VALUE 0.
016900*
017000 01  WKS-TABLA-LEV.
017100     05  FILLER                   PIC X(04) VALUE SPACES.
017200     05  WKS-LEV-FILA OCCURS 0 TO 41 TIMES
017300                      DEPENDING ON WKS-LEV-FILAS-USO
017400                      INDEXED BY WKS-LEV-IX.
017500         10  WKS-LEV-COL OCCURS 0 TO 41 TIMES
017600                         DEPENDING ON WKS-LEV-COLS-USO
017700                         INDEXED BY WKS-LEV-JX
017800                         PIC S9(4) COMP.
017900 01  WKS-LEV-FILAS-USO            PIC S9(4) COMP VALUE 41.
018000 01  WKS-LEV-COLS-USO             PIC S9(4) COMP VALUE 41.
018100 01  WKS-LEV-DISTANCIA            PIC S9(4) COMP VALUE 0.
018200 01  WKS-LEV-COSTO-SUST           PIC S9(4) COMP VALUE 0.
018300 01  WKS-LEV-COSTO-MIN            PIC S9(4) COMP VALUE 0.
018400******************************************************************
018500*        R E S U L T A D O   D E   L A   E S T R U C T U R A     *
018600******************************************************************
018700 01  WKS-ESTRUCTURA.
018800     05  WKS-ESTRUCTURA-COINCIDE   PIC X(01) VALUE "N".
018900         88  WKS-ESTRUCTURA-OK             VALUE "S".
019000     05  WKS-CONF-ESTRUCTURA       PIC S9(2)V999 COMP VALUE 0.
019100     05  FILLER                    PIC X(06) VALUE SPACES.
019200******************************************************************
019300*           R E S U L T A D O   D E L   P U N T A J E            *
019400******************************************************************
019500 01  WKS-CANDIDATOS-PUNTAJE.
019600     05  WKS-CAND-CONTIENE         PIC S9(2)V999 COMP VALUE 0.
019700     05  WKS-CAND-RAZON            PIC S9(2)V999 COMP VALUE 0.
019800     05  WKS-CAND-LEVENSHTEIN      PIC S9(2)V999 COMP VALUE 0.
019900     05  WKS-CAND-LCS-PROM         PIC S9(2)V999 COMP VALUE 0.
020000     05  WKS-PUNTAJE-FINAL         PIC S9(2)V999 COMP VALUE 0.
020100     05  WKS-TOPE-ESTRUCTURA       PIC S9(2)V999 COMP VALUE 0.
020200     05  FILLER                    PIC X(06) VALUE SPACES.
020300******************************************************************
020400*              B A N D E R A S   D E   C O N T I E N E           *
020500******************************************************************
020600 01  WKS-BANDERAS-VARIAS.
020700     05  WKS-CONTIENE-1EN2         PIC X(01) VALUE "N".
020800         88  WKS-1-EN-2                    VALUE "S".
020900     05  WKS-CONTIENE-2EN1         PIC X(01) VALUE "N".
021000         88  WKS-2-EN-1                    VALUE "S".
021100     05  WKS-UMBRAL-DIFUSO         PIC S9(1)V99 COMP VALUE 0.
021200     05  WKS-SEG1-ALTA-ESTRUC      PIC S9(4) COMP VALUE 0.
021300     05  WKS-SEG2-ALTA-ESTRUC      PIC S9(4) COMP VALUE 0.
021400     05  FILLER                    PIC X(06) VALUE SPACES.
021500******************************************************************
021600*                    L I N E A   D E   T R A Z A                 *
021700******************************************************************
021800 01  WKS-LINEA-TRAZA.
021900     05  FILLER                    PIC X(14)
022000                                    VALUE "GRCOMPID TRAZA".
022100     05  WKS-TRAZA-P1               PIC X(40).
022200     05  FILLER                    PIC X(03) VALUE " / ".
022300     05  WKS-TRAZA-P2               PIC X(40).
022400******************************************************************
022500*             A R E A   D E   C O M U N I C A C I O N            *
022600******************************************************************
022700 LINKAGE SECTION.
022800 01  LKG-AREA-COMPARACION.
022900     05  LKG-PREMIO-ENTRADA        PIC X(40).
023000     05  LKG-PREMIO-MAESTRO        PIC X(40).
023100     05  LKG-COINCIDE              PIC X(01).
023200         88  LKG-SI-COINCIDE               VALUE "S".
023300         88  LKG-NO-COINCIDE               VALUE "N".
023400     05  LKG-TIPO-COINCIDENCIA     PIC X(10).
023500     05  LKG-PUNTAJE               PIC 9V999.
023600     05  FILLER                    PIC X(06).
023700******************************************************************
023800 PROCEDURE DIVISION USING LKG-AREA-COMPARACION.
023900******************************************************************
024000*   NOTA DE ESTILO: TODO LAZO DE ESTA SUBRUTINA SE ARMA CON UN   *
024100*   PERFORM A UN PARRAFO APARTE (PERFORM ... VARYING/UNTIL),     *
024200*   NUNCA CON UN PERFORM EN LINEA - ASI SE PUEDE RASTREAR CADA   *
024300*   PASADA DESDE EL MAPA DE PARRAFOS SIN BUSCAR DENTRO DE OTRO   *
024400******************************************************************
024500 000-PRINCIPAL SECTION.
024600     PERFORM 100-PREPARAR-ENTRADAS THRU 105-PREPARA-PREMIO-DOS-E
024700     PERFORM 200-NORMALIZAR-PREMIOS
024800     PERFORM 300-SEGMENTAR-PREMIOS
024900     PERFORM 400-COMPARA-ESTRUCTURA
025000     PERFORM 500-DECIDE-COINCIDENCIA
025100     PERFORM 600-CALCULA-PUNTAJE
025200     IF WKS-TRAZA-ACTIVA = "S"
025300        PERFORM 900-ESCRIBE-TRAZA
025400     END-IF
025500     GOBACK.
025600 000-PRINCIPAL-E. EXIT.
025700******************************************************************
025800*   100 - RECORTA LOS DOS IDENTIFICADORES Y DETECTA AUSENTES     *
025900*        100 Y 105 SE EJECUTAN JUNTOS CON UN SOLO PERFORM THRU   *
026000******************************************************************
026100 100-PREPARAR-ENTRADAS SECTION.
026200     MOVE SPACES               TO WKS-PREMIO-1 WKS-PREMIO-2
026300     MOVE "N"                  TO WKS-AUSENTE-1 WKS-AUSENTE-2
026400     PERFORM 110-BUSCA-FIN-1 VARYING WKS-I FROM 40 BY -1
026500               UNTIL WKS-I = 0
026600                  OR LKG-PREMIO-ENTRADA(WKS-I:1) NOT = SPACE
026700     MOVE WKS-I                TO WKS-LARGO-1
026800     IF WKS-LARGO-1 = 0
026900        MOVE "S"                TO WKS-AUSENTE-1
027000     ELSE
027100        MOVE LKG-PREMIO-ENTRADA(1:WKS-LARGO-1) TO WKS-PREMIO-1
027200     END-IF.
027300 100-PREPARAR-ENTRADAS-E. EXIT.
027400 105-PREPARA-PREMIO-DOS SECTION.
027500     PERFORM 120-BUSCA-FIN-2 VARYING WKS-I FROM 40 BY -1
027600               UNTIL WKS-I = 0
027700                  OR LKG-PREMIO-MAESTRO(WKS-I:1) NOT = SPACE
027800     MOVE WKS-I                TO WKS-LARGO-2
027900     IF WKS-LARGO-2 = 0
028000        MOVE "S"                TO WKS-AUSENTE-2
028100     ELSE
028200        MOVE LKG-PREMIO-MAESTRO(1:WKS-LARGO-2) TO WKS-PREMIO-2
028300     END-IF.
028400 105-PREPARA-PREMIO-DOS-E. EXIT.
028500*
028600*    BUSCA HACIA ATRAS EL ULTIMO BYTE QUE NO SEA ESPACIO; EL
028700*    CUERPO NO HACE NADA, LA CONDICION DEL PERFORM ES LA PRUEBA
028800 110-BUSCA-FIN-1 SECTION.
028900     CONTINUE.
029000 110-BUSCA-FIN-1-E. EXIT.
029100*
029200 120-BUSCA-FIN-2 SECTION.
029300     CONTINUE.
029400 120-BUSCA-FIN-2-E. EXIT.
029500******************************************************************
029600*   200 - NORMALIZA (R1): QUITA TODO LO QUE NO SEA A-Z / 0-9 Y   *
029700*         PASA A MAYUSCULAS                                     *
029800******************************************************************
029900 200-NORMALIZAR-PREMIOS SECTION.
030000     MOVE SPACES               TO WKS-NORMAL-1 WKS-NORMAL-2
030100     MOVE 0                    TO WKS-LARGO-NORM-1
030200                                   WKS-LARGO-NORM-2
030300     IF NOT WKS-PREMIO-1-AUSENTE
030400        MOVE WKS-PREMIO-1      TO WKS-MAYUSCULA-TEMP
030500        INSPECT WKS-MAYUSCULA-TEMP CONVERTING
030600                "abcdefghijklmnopqrstuvwxyz" TO
030700                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030800        MOVE WKS-MAYUSCULA-TEMP TO WKS-PREMIO-1-MAYUS
030900        PERFORM 210-NORMALIZA-UNO
031000     END-IF
031100     IF NOT WKS-PREMIO-2-AUSENTE
031200        MOVE WKS-PREMIO-2      TO WKS-MAYUSCULA-TEMP
031300        INSPECT WKS-MAYUSCULA-TEMP CONVERTING
031400                "abcdefghijklmnopqrstuvwxyz" TO
031500                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031600        MOVE WKS-MAYUSCULA-TEMP TO WKS-PREMIO-2-MAYUS
031700        PERFORM 220-NORMALIZA-DOS
031800     END-IF.
031900 200-NORMALIZAR-PREMIOS-E. EXIT.
032000*
032100*    QUITA TODO CARACTER QUE NO SEA A-Z O 0-9 DE LA VERSION
032200*    YA CONVERTIDA A MAYUSCULAS (VER 200 ARRIBA)
032300 210-NORMALIZA-UNO SECTION.
032400     PERFORM 211-FILTRA-UNO VARYING WKS-I FROM 1 BY 1
032500             UNTIL WKS-I > WKS-LARGO-1.
032600 210-NORMALIZA-UNO-E. EXIT.
032700*
032800 211-FILTRA-UNO SECTION.
032900     IF (WKS-PREMIO-1-MAYUS(WKS-I:1) >= "A" AND
033000         WKS-PREMIO-1-MAYUS(WKS-I:1) <= "Z")
033100        OR
033200        (WKS-PREMIO-1-MAYUS(WKS-I:1) >= "0" AND
033300         WKS-PREMIO-1-MAYUS(WKS-I:1) <= "9")
033400        ADD 1 TO WKS-LARGO-NORM-1
033500        MOVE WKS-PREMIO-1-MAYUS(WKS-I:1)
033600                        TO WKS-NORMAL-1(WKS-LARGO-NORM-1:1)
033700     END-IF.
033800 211-FILTRA-UNO-E. EXIT.
033900*
034000 220-NORMALIZA-DOS SECTION.
034100     PERFORM 221-FILTRA-DOS VARYING WKS-I FROM 1 BY 1
034200             UNTIL WKS-I > WKS-LARGO-2.
034300 220-NORMALIZA-DOS-E. EXIT.
034400*
034500 221-FILTRA-DOS SECTION.
034600     IF (WKS-PREMIO-2-MAYUS(WKS-I:1) >= "A" AND
034700         WKS-PREMIO-2-MAYUS(WKS-I:1) <= "Z")
034800        OR
034900        (WKS-PREMIO-2-MAYUS(WKS-I:1) >= "0" AND
035000         WKS-PREMIO-2-MAYUS(WKS-I:1) <= "9")
035100        ADD 1 TO WKS-LARGO-NORM-2
035200        MOVE WKS-PREMIO-2-MAYUS(WKS-I:1)
035300                        TO WKS-NORMAL-2(WKS-LARGO-NORM-2:1)
035400     END-IF.
035500 221-FILTRA-DOS-E. EXIT.
035600******************************************************************
035700*   300 - SEGMENTA (R2): CAMBIA GUIONES RAROS POR "-" Y PARTE    *
035800*         POR - _ . / Y ESPACIO, DESCARTANDO TRAMOS VACIOS       *
035900******************************************************************
036000 300-SEGMENTAR-PREMIOS SECTION.
036100     MOVE 0 TO WKS-SEG1-CANTIDAD WKS-SEG2-CANTIDAD
036200               WKS-SEG1-NUM-DIGITOS WKS-SEG2-NUM-DIGITOS
036300     IF NOT WKS-PREMIO-1-AUSENTE
036400        PERFORM 310-PARTE-PREMIO-UNO
036500     END-IF
036600     IF NOT WKS-PREMIO-2-AUSENTE
036700        PERFORM 320-PARTE-PREMIO-DOS
036800     END-IF.
036900 300-SEGMENTAR-PREMIOS-E. EXIT.
037000*
037100 310-PARTE-PREMIO-UNO SECTION.
037200     INSPECT WKS-PREMIO-1 CONVERTING "–—‒‑" TO "----"
037300     UNSTRING WKS-PREMIO-1 DELIMITED BY "-" OR "_" OR "." OR
037400              "/" OR " "
037500          INTO WKS-SEG1-TEXTO(1) WKS-SEG1-TEXTO(2)
037600               WKS-SEG1-TEXTO(3) WKS-SEG1-TEXTO(4)
037700               WKS-SEG1-TEXTO(5) WKS-SEG1-TEXTO(6)
037800               WKS-SEG1-TEXTO(7) WKS-SEG1-TEXTO(8)
037900               WKS-SEG1-TEXTO(9) WKS-SEG1-TEXTO(10)
038000     END-UNSTRING
038100     PERFORM 330-COMPACTA-SEGMENTOS-1.
038200 310-PARTE-PREMIO-UNO-E. EXIT.
038300*
038400 320-PARTE-PREMIO-DOS SECTION.
038500     INSPECT WKS-PREMIO-2 CONVERTING "–—‒‑" TO "----"
038600     UNSTRING WKS-PREMIO-2 DELIMITED BY "-" OR "_" OR "." OR
038700              "/" OR " "
038800          INTO WKS-SEG2-TEXTO(1) WKS-SEG2-TEXTO(2)
038900               WKS-SEG2-TEXTO(3) WKS-SEG2-TEXTO(4)
039000               WKS-SEG2-TEXTO(5) WKS-SEG2-TEXTO(6)
039100               WKS-SEG2-TEXTO(7) WKS-SEG2-TEXTO(8)
039200               WKS-SEG2-TEXTO(9) WKS-SEG2-TEXTO(10)
039300     END-UNSTRING
039400     PERFORM 340-COMPACTA-SEGMENTOS-2.
039500 320-PARTE-PREMIO-DOS-E. EXIT.
039600*
039700*    COMPACTA: QUITA TRAMOS VACIOS PRODUCIDOS POR DELIMITADORES
039800*    CONSECUTIVOS Y CALCULA LONGITUD/BANDERA NUMERICA DE CADA UNO
039900 330-COMPACTA-SEGMENTOS-1 SECTION.
040000     MOVE 0 TO WKS-SEG1-CANTIDAD
040100     PERFORM 331-COMPACTA-UNO VARYING WKS-I FROM 1 BY 1
040200             UNTIL WKS-I > 10
040300     PERFORM 332-MIDE-SEGMENTO-1 VARYING WKS-I FROM 1 BY 1
040400             UNTIL WKS-I > WKS-SEG1-CANTIDAD.
040500 330-COMPACTA-SEGMENTOS-1-E. EXIT.
040600*
040700 331-COMPACTA-UNO SECTION.
040800     IF WKS-SEG1-TEXTO(WKS-I) NOT = SPACES
040900        ADD 1 TO WKS-SEG1-CANTIDAD
041000        IF WKS-SEG1-CANTIDAD NOT = WKS-I
041100           MOVE WKS-SEG1-TEXTO(WKS-I) TO
041200                WKS-SEG1-TEXTO(WKS-SEG1-CANTIDAD)
041300           MOVE SPACES TO WKS-SEG1-TEXTO(WKS-I)
041400        END-IF
041500     END-IF.
041600 331-COMPACTA-UNO-E. EXIT.
041700*
041800 332-MIDE-SEGMENTO-1 SECTION.
041900     PERFORM 333-BUSCA-FIN-SEG1 VARYING WKS-J FROM 40 BY -1
042000             UNTIL WKS-J = 0
042100                OR WKS-SEG1-TEXTO(WKS-I)(WKS-J:1) NOT = SPACE
042200     MOVE WKS-J TO WKS-SEG1-LONGITUD(WKS-I)
042300     MOVE "N"   TO WKS-SEG1-ES-NUM(WKS-I)
042400     IF WKS-J > 0
042500        IF WKS-SEG1-TEXTO(WKS-I)(1:WKS-J) IS NUMERIC
042600           MOVE "S" TO WKS-SEG1-ES-NUM(WKS-I)
042700           ADD 1    TO WKS-SEG1-NUM-DIGITOS
042800        END-IF
042900     END-IF.
043000 332-MIDE-SEGMENTO-1-E. EXIT.
043100*
043200 333-BUSCA-FIN-SEG1 SECTION.
043300     CONTINUE.
043400 333-BUSCA-FIN-SEG1-E. EXIT.
043500*
043600 340-COMPACTA-SEGMENTOS-2 SECTION.
043700     MOVE 0 TO WKS-SEG2-CANTIDAD
043800     PERFORM 341-COMPACTA-DOS VARYING WKS-I FROM 1 BY 1
043900             UNTIL WKS-I > 10
044000     PERFORM 342-MIDE-SEGMENTO-2 VARYING WKS-I FROM 1 BY 1
044100             UNTIL WKS-I > WKS-SEG2-CANTIDAD.
044200 340-COMPACTA-SEGMENTOS-2-E. EXIT.
044300*
044400 341-COMPACTA-DOS SECTION.
044500     IF WKS-SEG2-TEXTO(WKS-I) NOT = SPACES
044600        ADD 1 TO WKS-SEG2-CANTIDAD
044700        IF WKS-SEG2-CANTIDAD NOT = WKS-I
044800           MOVE WKS-SEG2-TEXTO(WKS-I) TO
044900                WKS-SEG2-TEXTO(WKS-SEG2-CANTIDAD)
045000           MOVE SPACES TO WKS-SEG2-TEXTO(WKS-I)
045100        END-IF
045200     END-IF.
045300 341-COMPACTA-DOS-E. EXIT.
045400*
045500 342-MIDE-SEGMENTO-2 SECTION.
045600     PERFORM 343-BUSCA-FIN-SEG2 VARYING WKS-J FROM 40 BY -1
045700             UNTIL WKS-J = 0
045800                OR WKS-SEG2-TEXTO(WKS-I)(WKS-J:1) NOT = SPACE
045900     MOVE WKS-J TO WKS-SEG2-LONGITUD(WKS-I)
046000     MOVE "N"   TO WKS-SEG2-ES-NUM(WKS-I)
046100     IF WKS-J > 0
046200        IF WKS-SEG2-TEXTO(WKS-I)(1:WKS-J) IS NUMERIC
046300           MOVE "S" TO WKS-SEG2-ES-NUM(WKS-I)
046400           ADD 1    TO WKS-SEG2-NUM-DIGITOS
046500        END-IF
046600     END-IF.
046700 342-MIDE-SEGMENTO-2-E. EXIT.
046800*
046900 343-BUSCA-FIN-SEG2 SECTION.
047000     CONTINUE.
047100 343-BUSCA-FIN-SEG2-E. EXIT.
047200******************************************************************
047300*   400 - COMPARACION ESTRUCTURADA (R4), APOYADA EN LA           *
047400*         COMPATIBILIDAD DE TRAMOS (R3)                         *
047500******************************************************************
047600 400-COMPARA-ESTRUCTURA SECTION.
047700     MOVE "N" TO WKS-ESTRUCTURA-COINCIDE
047800     MOVE 0   TO WKS-CONF-ESTRUCTURA
047900     IF WKS-SEG1-CANTIDAD NOT = 0 AND WKS-SEG2-CANTIDAD NOT = 0
048000        IF WKS-SEG1-CANTIDAD > WKS-SEG2-CANTIDAD
048100           COMPUTE WKS-DIF-SEGMENTOS =
048200                   WKS-SEG1-CANTIDAD - WKS-SEG2-CANTIDAD
048300        ELSE
048400           COMPUTE WKS-DIF-SEGMENTOS =
048500                   WKS-SEG2-CANTIDAD - WKS-SEG1-CANTIDAD
048600        END-IF
048700        IF WKS-DIF-SEGMENTOS NOT > 2
048800           IF WKS-SEG1-CANTIDAD < WKS-SEG2-CANTIDAD
048900              MOVE WKS-SEG1-CANTIDAD TO WKS-CORTO
049000           ELSE
049100              MOVE WKS-SEG2-CANTIDAD TO WKS-CORTO
049200           END-IF
049300           IF WKS-SEG1-CANTIDAD > WKS-SEG2-CANTIDAD
049400              MOVE WKS-SEG1-CANTIDAD TO WKS-MAX-SEGMENTOS
049500           ELSE
049600              MOVE WKS-SEG2-CANTIDAD TO WKS-MAX-SEGMENTOS
049700           END-IF
049800           MOVE 0   TO WKS-COMPATIBLES
049900           MOVE "N" TO WKS-SALIR-TEMPRANO
050000           PERFORM 410-COMPARA-UN-TRAMO VARYING WKS-I FROM 1 BY 1
050100                   UNTIL WKS-I > WKS-CORTO OR WKS-SALGA-DEL-LAZO
050200           IF NOT WKS-SALGA-DEL-LAZO
050300              COMPUTE WKS-CONF-ESTRUCTURA ROUNDED =
050400                      WKS-COMPATIBLES / WKS-MAX-SEGMENTOS
050500              IF WKS-CONF-ESTRUCTURA >= 0.75
050600                 MOVE "S" TO WKS-ESTRUCTURA-COINCIDE
050700              END-IF
050800           END-IF
050900        END-IF
051000     END-IF.
051100 400-COMPARA-ESTRUCTURA-E. EXIT.
051200*
051300 410-COMPARA-UN-TRAMO SECTION.
051400     MOVE WKS-SEG1-TEXTO(WKS-I)     TO WKS-CMP-TEXTO-A
051500     MOVE WKS-SEG1-LONGITUD(WKS-I)  TO WKS-CMP-LONG-A
051600     MOVE WKS-SEG2-TEXTO(WKS-I)     TO WKS-CMP-TEXTO-B
051700     MOVE WKS-SEG2-LONGITUD(WKS-I)  TO WKS-CMP-LONG-B
051800     PERFORM 420-TRAMOS-COMPATIBLES
051900     IF WKS-CMP-SON-COMPAT
052000        ADD 1 TO WKS-COMPATIBLES
052100     ELSE
052200        IF WKS-SEG1-NUMERICO(WKS-I) AND WKS-SEG2-NUMERICO(WKS-I)
052300           IF WKS-I = 1 OR WKS-I = WKS-SEG1-CANTIDAD
052400                           OR WKS-I = WKS-SEG2-CANTIDAD
052500              MOVE "S" TO WKS-SALIR-TEMPRANO
052600              COMPUTE WKS-CONF-ESTRUCTURA ROUNDED =
052700                      WKS-COMPATIBLES / WKS-MAX-SEGMENTOS
052800           END-IF
052900        END-IF
053000     END-IF.
053100 410-COMPARA-UN-TRAMO-E. EXIT.
053200******************************************************************
053300*   420 - COMPATIBILIDAD DE DOS TRAMOS (R3)                     *
053400******************************************************************
053500 420-TRAMOS-COMPATIBLES SECTION.
053600     MOVE "N" TO WKS-CMP-COMPATIBLE
053700     EVALUATE TRUE
053800*       REGLA 1 - IDENTICOS
053900        WHEN WKS-CMP-LONG-A = WKS-CMP-LONG-B AND
054000             WKS-CMP-LONG-A > 0 AND
054100             WKS-CMP-TEXTO-A(1:WKS-CMP-LONG-A) =
054200             WKS-CMP-TEXTO-B(1:WKS-CMP-LONG-B)
054300           MOVE "S" TO WKS-CMP-COMPATIBLE
054400        WHEN WKS-CMP-LONG-A > 0 AND WKS-CMP-LONG-B > 0 AND
054500             WKS-CMP-TEXTO-A(1:WKS-CMP-LONG-A) IS NUMERIC AND
054600             WKS-CMP-TEXTO-B(1:WKS-CMP-LONG-B) IS NUMERIC
054700*             AMBOS NUMERICOS - REGLAS 2 Y 3
054800           EVALUATE TRUE
054900              WHEN WKS-CMP-NUM-A = WKS-CMP-NUM-B
055000                 MOVE "S" TO WKS-CMP-COMPATIBLE
055100              WHEN WKS-CMP-LONG-A = 4 AND WKS-CMP-LONG-B = 2 AND
055200                   WKS-CMP-TEXTO-A(3:2) = WKS-CMP-TEXTO-B(1:2)
055300                 MOVE "S" TO WKS-CMP-COMPATIBLE
055400              WHEN WKS-CMP-LONG-A = 2 AND WKS-CMP-LONG-B = 4 AND
055500                   WKS-CMP-TEXTO-B(3:2) = WKS-CMP-TEXTO-A(1:2)
055600                 MOVE "S" TO WKS-CMP-COMPATIBLE
055700              WHEN OTHER
055800                 CONTINUE
055900           END-EVALUATE
056000        WHEN WKS-CMP-LONG-A > 0 AND WKS-CMP-LONG-B > 0 AND
056100             (WKS-CMP-TEXTO-A(1:WKS-CMP-LONG-A) IS NUMERIC)
056200             NOT = (WKS-CMP-TEXTO-B(1:WKS-CMP-LONG-B) IS NUMERIC)
056300*             REGLA 4 - SOLO UNO ES NUMERICO, NO COMPATIBLES
056400           CONTINUE
056500        WHEN OTHER
056600*             AMBOS MIXTOS/ALFA - REGLAS 5, 6 Y 7
056700           PERFORM 430-PREFIJO-Y-CORRIDAS
056800           IF WKS-CMP-COMPATIBLE NOT = "S"
056900              PERFORM 440-ALFA-Y-CORRIDA-1RA
057000              IF WKS-CMP-COMPATIBLE NOT = "S"
057100                 PERFORM 450-ES-SUBCADENA
057200              END-IF
057300           END-IF
057400     END-EVALUATE.
057500 420-TRAMOS-COMPATIBLES-E. EXIT.
057600******************************************************************
057700*   430 - REGLA 5: UNO PREFIJO DEL OTRO Y CORRIDAS NUMERICAS     *
057800*         IGUALES EN VALOR (SE COMPARA LA PRIMERA CORRIDA DE     *
057900*         CADA TRAMO, QUE ES LA UNICA QUE EXISTE EN LOS IDS DE   *
058000*         PREMIO REALES MANEJADOS POR ESTE MOTOR)                *
058100******************************************************************
058200 430-PREFIJO-Y-CORRIDAS SECTION.
058300     MOVE "N" TO WKS-CMP-COMPATIBLE
058400     IF WKS-CMP-LONG-A NOT = 0 AND WKS-CMP-LONG-B NOT = 0
058500        IF (WKS-CMP-LONG-A <= WKS-CMP-LONG-B AND
058600            WKS-CMP-TEXTO-B(1:WKS-CMP-LONG-A) =
058700            WKS-CMP-TEXTO-A(1:WKS-CMP-LONG-A))
058800           OR
058900           (WKS-CMP-LONG-B <= WKS-CMP-LONG-A AND
059000            WKS-CMP-TEXTO-A(1:WKS-CMP-LONG-B) =
059100            WKS-CMP-TEXTO-B(1:WKS-CMP-LONG-B))
059200           MOVE WKS-CMP-TEXTO-A TO WKS-ALFA-A
059300           MOVE WKS-CMP-LONG-A  TO WKS-ALFA-LONG-A
059400           PERFORM 460-PRIMERA-CORRIDA-A
059500           MOVE WKS-CMP-TEXTO-B TO WKS-ALFA-A
059600           MOVE WKS-CMP-LONG-B  TO WKS-ALFA-LONG-A
059700           MOVE WKS-CORRIDA-VALOR-A   TO WKS-CORRIDA-VALOR-B
059800           MOVE WKS-CORRIDA-HALLADA-A TO WKS-CORRIDA-HALLADA-B
059900           PERFORM 460-PRIMERA-CORRIDA-A
060000           IF NOT WKS-HAY-CORRIDA-B AND NOT WKS-HAY-CORRIDA-A
060100              MOVE "S" TO WKS-CMP-COMPATIBLE
060200           ELSE
060300              IF WKS-HAY-CORRIDA-B AND WKS-HAY-CORRIDA-A AND
060400                 WKS-CORRIDA-VALOR-A = WKS-CORRIDA-VALOR-B
060500                 MOVE "S" TO WKS-CMP-COMPATIBLE
060600              END-IF
060700           END-IF
060800        END-IF
060900     END-IF.
061000 430-PREFIJO-Y-CORRIDAS-E. EXIT.
061100******************************************************************
061200*   440 - REGLA 6: PARTE ALFABETICA IGUAL Y PRIMERA CORRIDA      *
061300*         NUMERICA IGUAL (O NINGUNA DE LAS DOS LA TIENE)         *
061400******************************************************************
061500 440-ALFA-Y-CORRIDA-1RA SECTION.
061600     MOVE "N" TO WKS-CMP-COMPATIBLE
061700     IF WKS-CMP-LONG-A NOT = 0 AND WKS-CMP-LONG-B NOT = 0
061800        MOVE SPACES TO WKS-ALFA-A WKS-ALFA-B
061900        MOVE 0      TO WKS-ALFA-LONG-A WKS-ALFA-LONG-B
062000        PERFORM 441-EXTRAE-ALFA-A VARYING WKS-I FROM 1 BY 1
062100                UNTIL WKS-I > WKS-CMP-LONG-A
062200        PERFORM 442-EXTRAE-ALFA-B VARYING WKS-I FROM 1 BY 1
062300                UNTIL WKS-I > WKS-CMP-LONG-B
062400        IF WKS-ALFA-LONG-A = WKS-ALFA-LONG-B
062500           IF WKS-ALFA-LONG-A = 0 OR
062600              WKS-ALFA-A(1:WKS-ALFA-LONG-A) =
062700              WKS-ALFA-B(1:WKS-ALFA-LONG-B)
062800              MOVE WKS-CMP-TEXTO-A TO WKS-ALFA-A
062900              MOVE WKS-CMP-LONG-A  TO WKS-ALFA-LONG-A
063000              PERFORM 460-PRIMERA-CORRIDA-A
063100              MOVE WKS-CORRIDA-VALOR-A   TO WKS-CORRIDA-VALOR-B
063200              MOVE WKS-CORRIDA-HALLADA-A TO WKS-CORRIDA-HALLADA-B
063300              MOVE WKS-CMP-TEXTO-B TO WKS-ALFA-A
063400              MOVE WKS-CMP-LONG-B  TO WKS-ALFA-LONG-A
063500              PERFORM 460-PRIMERA-CORRIDA-A
063600              IF NOT WKS-HAY-CORRIDA-A OR NOT WKS-HAY-CORRIDA-B
063700                 MOVE "S" TO WKS-CMP-COMPATIBLE
063800              ELSE
063900                 IF WKS-CORRIDA-VALOR-A = WKS-CORRIDA-VALOR-B
064000                    MOVE "S" TO WKS-CMP-COMPATIBLE
064100                 END-IF
064200              END-IF
064300           END-IF
064400        END-IF
064500     END-IF.
064600 440-ALFA-Y-CORRIDA-1RA-E. EXIT.
064700*
064800 441-EXTRAE-ALFA-A SECTION.
064900     IF NOT (WKS-CMP-TEXTO-A(WKS-I:1) IS NUMERIC)
065000        ADD 1 TO WKS-ALFA-LONG-A
065100        MOVE WKS-CMP-TEXTO-A(WKS-I:1)
065200                     TO WKS-ALFA-A(WKS-ALFA-LONG-A:1)
065300     END-IF.
065400 441-EXTRAE-ALFA-A-E. EXIT.
065500*
065600 442-EXTRAE-ALFA-B SECTION.
065700     IF NOT (WKS-CMP-TEXTO-B(WKS-I:1) IS NUMERIC)
065800        ADD 1 TO WKS-ALFA-LONG-B
065900        MOVE WKS-CMP-TEXTO-B(WKS-I:1)
066000                     TO WKS-ALFA-B(WKS-ALFA-LONG-B:1)
066100     END-IF.
066200 442-EXTRAE-ALFA-B-E. EXIT.
066300******************************************************************
066400*   450 - REGLA 7: UNO ES SUBCADENA DEL OTRO                    *
066500******************************************************************
066600 450-ES-SUBCADENA SECTION.
066700     MOVE "N" TO WKS-CMP-COMPATIBLE
066800     IF WKS-CMP-LONG-A NOT = 0 AND WKS-CMP-LONG-B NOT = 0
066900        IF WKS-CMP-LONG-A <= WKS-CMP-LONG-B
067000           PERFORM 451-BUSCA-A-EN-B VARYING WKS-K FROM 1 BY 1
067100              UNTIL WKS-K > WKS-CMP-LONG-B - WKS-CMP-LONG-A + 1
067200                 OR WKS-CMP-COMPATIBLE = "S"
067300        ELSE
067400           PERFORM 452-BUSCA-B-EN-A VARYING WKS-K FROM 1 BY 1
067500              UNTIL WKS-K > WKS-CMP-LONG-A - WKS-CMP-LONG-B + 1
067600                 OR WKS-CMP-COMPATIBLE = "S"
067700        END-IF
067800     END-IF.
067900 450-ES-SUBCADENA-E. EXIT.
068000*
068100 451-BUSCA-A-EN-B SECTION.
068200     IF WKS-CMP-TEXTO-B(WKS-K:WKS-CMP-LONG-A) =
068300        WKS-CMP-TEXTO-A(1:WKS-CMP-LONG-A)
068400        MOVE "S" TO WKS-CMP-COMPATIBLE
068500     END-IF.
068600 451-BUSCA-A-EN-B-E. EXIT.
068700*
068800 452-BUSCA-B-EN-A SECTION.
068900     IF WKS-CMP-TEXTO-A(WKS-K:WKS-CMP-LONG-B) =
069000        WKS-CMP-TEXTO-B(1:WKS-CMP-LONG-B)
069100        MOVE "S" TO WKS-CMP-COMPATIBLE
069200     END-IF.
069300 452-BUSCA-B-EN-A-E. EXIT.
069400******************************************************************
069500*   460 - PRIMERA CORRIDA NUMERICA DENTRO DE WKS-ALFA-A/LONG-A   *
069600******************************************************************
069700 460-PRIMERA-CORRIDA-A SECTION.
069800     MOVE 0   TO WKS-CORRIDA-VALOR-A WKS-K
069900     MOVE "N" TO WKS-CORRIDA-HALLADA-A
070000     PERFORM 461-BUSCA-DIGITO VARYING WKS-I FROM 1 BY 1
070100               UNTIL WKS-I > WKS-ALFA-LONG-A
070200                  OR WKS-HAY-CORRIDA-A.
070300 460-PRIMERA-CORRIDA-A-E. EXIT.
070400*
070500 461-BUSCA-DIGITO SECTION.
070600     IF WKS-ALFA-A(WKS-I:1) IS NUMERIC
070700        MOVE "S" TO WKS-CORRIDA-HALLADA-A
070800        MOVE WKS-I TO WKS-K
070900        PERFORM 462-AVANZA-CORRIDA VARYING WKS-J FROM WKS-I BY 1
071000           UNTIL WKS-J > WKS-ALFA-LONG-A
071100              OR NOT (WKS-ALFA-A(WKS-J:1) IS NUMERIC)
071200        COMPUTE WKS-CORRIDA-LARGO = WKS-J - WKS-K
071300*       PASO UN TRAMO ALFANUMERICO DE PUROS DIGITOS A UN
071400*       CAMPO NUMERICO - EL COMPILADOR LO JUSTIFICA A LA
071500*       DERECHA Y RELLENA DE CEROS, SIN NECESITAR NUMVAL
071600        MOVE WKS-ALFA-A(WKS-K:WKS-CORRIDA-LARGO)
071700                               TO WKS-CORRIDA-VALOR-A
071800     END-IF.
071900 461-BUSCA-DIGITO-E. EXIT.
072000*
072100 462-AVANZA-CORRIDA SECTION.
072200     CONTINUE.
072300 462-AVANZA-CORRIDA-E. EXIT.
072400******************************************************************
072500*  500 - DECIDE LA COINCIDENCIA POR NIVELES (R7)                 *
072600******************************************************************
072700 500-DECIDE-COINCIDENCIA SECTION.
072800     MOVE "N"    TO LKG-COINCIDE
072900     MOVE SPACES TO LKG-TIPO-COINCIDENCIA
073000     IF WKS-PREMIO-1-AUSENTE AND WKS-PREMIO-2-AUSENTE
073100        MOVE "S"     TO LKG-COINCIDE
073200        MOVE "EXACT" TO LKG-TIPO-COINCIDENCIA
073300     ELSE
073400        IF WKS-PREMIO-1-AUSENTE OR WKS-PREMIO-2-AUSENTE
073500           CONTINUE
073600        ELSE
073700           IF WKS-LARGO-1 = WKS-LARGO-2 AND
073800              WKS-PREMIO-1(1:WKS-LARGO-1) = WKS-PREMIO-2(1:WKS-LARGO-2)
073900              MOVE "S"     TO LKG-COINCIDE
074000              MOVE "EXACT" TO LKG-TIPO-COINCIDENCIA
074100           ELSE
074200              MOVE WKS-PREMIO-1    TO WKS-CMP-TEXTO-A
074300              MOVE WKS-LARGO-1     TO WKS-CMP-LONG-A
074400              MOVE WKS-PREMIO-2    TO WKS-CMP-TEXTO-B
074500              MOVE WKS-LARGO-2     TO WKS-CMP-LONG-B
074600              PERFORM 450-ES-SUBCADENA
074700              IF WKS-CMP-SON-COMPAT
074800                 MOVE "S"         TO LKG-COINCIDE
074900                 MOVE "SUBSTRING" TO LKG-TIPO-COINCIDENCIA
075000              ELSE
075100                 MOVE WKS-NORMAL-1    TO WKS-CMP-TEXTO-A
075200                 MOVE WKS-LARGO-NORM-1 TO WKS-CMP-LONG-A
075300                 MOVE WKS-NORMAL-2    TO WKS-CMP-TEXTO-B
075400                 MOVE WKS-LARGO-NORM-2 TO WKS-CMP-LONG-B
075500                 PERFORM 450-ES-SUBCADENA
075600                 IF WKS-CMP-SON-COMPAT
075700                    MOVE "S"         TO LKG-COINCIDE
075800                    MOVE "SUBSTRING" TO LKG-TIPO-COINCIDENCIA
075900                 ELSE
076000                    IF WKS-LARGO-NORM-1 = WKS-LARGO-NORM-2 AND
076100                       WKS-LARGO-NORM-1 > 0 AND
076200                       WKS-NORMAL-1(1:WKS-LARGO-NORM-1) =
076300                       WKS-NORMAL-2(1:WKS-LARGO-NORM-2)
076400                       MOVE "S"           TO LKG-COINCIDE
076500                       MOVE "NORMALIZED"  TO LKG-TIPO-COINCIDENCIA
076600                    ELSE
076700                       PERFORM 510-ES-COINCIDENCIA-DIFUSA
076800                       IF LKG-SI-COINCIDE
076900                          MOVE "FUZZY" TO LKG-TIPO-COINCIDENCIA
077000                       END-IF
077100                    END-IF
077200                 END-IF
077300              END-IF
077400           END-IF
077500        END-IF
077600     END-IF.
077700 500-DECIDE-COINCIDENCIA-E. EXIT.
077800******************************************************************
077900*  510 - COINCIDENCIA DIFUSA (R6), UMBRAL 0.90/0.95              *
078000******************************************************************
078100 510-ES-COINCIDENCIA-DIFUSA SECTION.
078200     MOVE "N" TO LKG-COINCIDE
078300     IF WKS-LARGO-NORM-1 NOT = 0 AND WKS-LARGO-NORM-2 NOT = 0
078400        MOVE WKS-NORMAL-1     TO WKS-CMP-TEXTO-A
078500        MOVE WKS-LARGO-NORM-1 TO WKS-CMP-LONG-A
078600        MOVE WKS-NORMAL-2     TO WKS-CMP-TEXTO-B
078700        MOVE WKS-LARGO-NORM-2 TO WKS-CMP-LONG-B
078800        PERFORM 450-ES-SUBCADENA
078900        IF WKS-CMP-SON-COMPAT
079000           MOVE "S" TO LKG-COINCIDE
079100        ELSE
079200           IF WKS-ESTRUCTURA-OK
079300              MOVE "S" TO LKG-COINCIDE
079400           ELSE
079500              IF WKS-CONF-ESTRUCTURA >= 0.5 OR WKS-CONF-ESTRUCTURA = 0
079600                 MOVE 0 TO WKS-SEG1-ALTA-ESTRUC WKS-SEG2-ALTA-ESTRUC
079700                 MOVE WKS-SEG1-NUM-DIGITOS TO WKS-SEG1-ALTA-ESTRUC
079800                 MOVE WKS-SEG2-NUM-DIGITOS TO WKS-SEG2-ALTA-ESTRUC
079900                 IF WKS-SEG1-ALTA-ESTRUC < 2 OR WKS-SEG2-ALTA-ESTRUC < 2
080000                    IF WKS-LARGO-NORM-1 < WKS-LARGO-NORM-2
080100                       MOVE WKS-LARGO-NORM-1 TO WKS-CORTO
080200                    ELSE
080300                       MOVE WKS-LARGO-NORM-2 TO WKS-CORTO
080400                    END-IF
080500                    IF WKS-CORTO > 3
080600                       PERFORM 520-CALCULA-RAZON
080700                       MOVE 0 TO WKS-UMBRAL-DIFUSO
080800                       PERFORM 530-CONTIENE-DIGITO-A
080900                       IF WKS-1-EN-2
081000                          PERFORM 540-CONTIENE-DIGITO-B
081100                          IF WKS-2-EN-1
081200                             MOVE 0.95 TO WKS-UMBRAL-DIFUSO
081300                          ELSE
081400                             MOVE 0.90 TO WKS-UMBRAL-DIFUSO
081500                          END-IF
081600                       ELSE
081700                          MOVE 0.90 TO WKS-UMBRAL-DIFUSO
081800                       END-IF
081900                       IF WKS-CAND-RAZON >= WKS-UMBRAL-DIFUSO
082000                          MOVE "S" TO LKG-COINCIDE
082100                       END-IF
082200                    END-IF
082300                 END-IF
082400              END-IF
082500           END-IF
082600        END-IF
082700     END-IF.
082800 510-ES-COINCIDENCIA-DIFUSA-E. EXIT.
082900******************************************************************
083000*  520 - RAZON DE SIMILITUD (R5), EQUIVALENTE BASADO EN LCS:     *
083100*        2 x LARGO-SUBCADENA-COMUN / (LARGO-A + LARGO-B)         *
083200******************************************************************
083300 520-CALCULA-RAZON SECTION.
083400     MOVE WKS-NORMAL-1     TO WKS-CMP-TEXTO-A
083500     MOVE WKS-LARGO-NORM-1 TO WKS-CMP-LONG-A
083600     MOVE WKS-NORMAL-2     TO WKS-CMP-TEXTO-B
083700     MOVE WKS-LARGO-NORM-2 TO WKS-CMP-LONG-B
083800     PERFORM 700-CALCULA-SUBCADENA-COMUN
083900     IF WKS-LARGO-NORM-1 + WKS-LARGO-NORM-2 > 0
084000        COMPUTE WKS-CAND-RAZON ROUNDED =
084100           (2 * WKS-LCS-MEJOR) /
084200           (WKS-LARGO-NORM-1 + WKS-LARGO-NORM-2)
084300     ELSE
084400        MOVE 0 TO WKS-CAND-RAZON
084500     END-IF.
084600 520-CALCULA-RAZON-E. EXIT.
084700*
084800 530-CONTIENE-DIGITO-A SECTION.
084900     MOVE "N" TO WKS-CONTIENE-1EN2
085000     PERFORM 531-CHEQUEA-DIGITO-A VARYING WKS-I FROM 1 BY 1
085100               UNTIL WKS-I > WKS-LARGO-NORM-1 OR WKS-1-EN-2.
085200 530-CONTIENE-DIGITO-A-E. EXIT.
085300*
085400 531-CHEQUEA-DIGITO-A SECTION.
085500     IF WKS-NORMAL-1(WKS-I:1) IS NUMERIC
085600        MOVE "S" TO WKS-CONTIENE-1EN2
085700     END-IF.
085800 531-CHEQUEA-DIGITO-A-E. EXIT.
085900*
086000 540-CONTIENE-DIGITO-B SECTION.
086100     MOVE "N" TO WKS-CONTIENE-2EN1
086200     PERFORM 541-CHEQUEA-DIGITO-B VARYING WKS-I FROM 1 BY 1
086300               UNTIL WKS-I > WKS-LARGO-NORM-2 OR WKS-2-EN-1.
086400 540-CONTIENE-DIGITO-B-E. EXIT.
086500*
086600 541-CHEQUEA-DIGITO-B SECTION.
086700     IF WKS-NORMAL-2(WKS-I:1) IS NUMERIC
086800        MOVE "S" TO WKS-CONTIENE-2EN1
086900     END-IF.
087000 541-CHEQUEA-DIGITO-B-E. EXIT.
087100******************************************************************
087200*  600 - CALCULA EL PUNTAJE DE SIMILITUD (R9)                    *
087300******************************************************************
087400 600-CALCULA-PUNTAJE SECTION.
087500     MOVE 0 TO LKG-PUNTAJE WKS-PUNTAJE-FINAL
087600     IF WKS-PREMIO-1-AUSENTE AND WKS-PREMIO-2-AUSENTE
087700        MOVE 1 TO WKS-PUNTAJE-FINAL
087800     ELSE
087900        IF WKS-PREMIO-1-AUSENTE OR WKS-PREMIO-2-AUSENTE
088000           MOVE 0 TO WKS-PUNTAJE-FINAL
088100        ELSE
088200           IF WKS-LARGO-1 = WKS-LARGO-2 AND
088300              WKS-PREMIO-1(1:WKS-LARGO-1) = WKS-PREMIO-2(1:WKS-LARGO-2)
088400              MOVE 1 TO WKS-PUNTAJE-FINAL
088500           ELSE
088600              IF WKS-LARGO-NORM-1 = WKS-LARGO-NORM-2 AND
088700                 WKS-LARGO-NORM-1 > 0 AND
088800                 WKS-NORMAL-1(1:WKS-LARGO-NORM-1) =
088900                 WKS-NORMAL-2(1:WKS-LARGO-NORM-2)
089000                 MOVE 0.95 TO WKS-PUNTAJE-FINAL
089100              ELSE
089200                 MOVE 0 TO WKS-SEG1-ALTA-ESTRUC WKS-SEG2-ALTA-ESTRUC
089300                 MOVE WKS-SEG1-NUM-DIGITOS TO WKS-SEG1-ALTA-ESTRUC
089400                 MOVE WKS-SEG2-NUM-DIGITOS TO WKS-SEG2-ALTA-ESTRUC
089500                 IF WKS-SEG1-ALTA-ESTRUC >= 2 AND
089600                    WKS-SEG2-ALTA-ESTRUC >= 2
089700                    MOVE WKS-CONF-ESTRUCTURA TO WKS-PUNTAJE-FINAL
089800                 ELSE
089900                    PERFORM 610-CANDIDATOS-DE-PUNTAJE
090000                    MOVE WKS-CAND-CONTIENE TO WKS-PUNTAJE-FINAL
090100                    IF WKS-CAND-RAZON > WKS-PUNTAJE-FINAL
090200                       MOVE WKS-CAND-RAZON TO WKS-PUNTAJE-FINAL
090300                    END-IF
090400                    IF WKS-CAND-LEVENSHTEIN > WKS-PUNTAJE-FINAL
090500                       MOVE WKS-CAND-LEVENSHTEIN TO WKS-PUNTAJE-FINAL
090600                    END-IF
090700                    IF WKS-CAND-LCS-PROM > WKS-PUNTAJE-FINAL
090800                       MOVE WKS-CAND-LCS-PROM TO WKS-PUNTAJE-FINAL
090900                    END-IF
091000                    IF WKS-CONF-ESTRUCTURA > 0
091100                       COMPUTE WKS-TOPE-ESTRUCTURA ROUNDED =
091200                               WKS-CONF-ESTRUCTURA + 0.1
091300                       IF WKS-PUNTAJE-FINAL > WKS-TOPE-ESTRUCTURA
091400                          MOVE WKS-TOPE-ESTRUCTURA TO WKS-PUNTAJE-FINAL
091500                       END-IF
091600                    END-IF
091700                 END-IF
091800              END-IF
091900           END-IF
092000        END-IF
092100     END-IF.
092200 600-CALCULA-PUNTAJE-E. EXIT.
092300******************************************************************
092400*  610 - LOS CUATRO CANDIDATOS DEL PASO 5 DE R9                  *
092500******************************************************************
092600 610-CANDIDATOS-DE-PUNTAJE SECTION.
092700     MOVE 0 TO WKS-CAND-CONTIENE WKS-CAND-RAZON
092800               WKS-CAND-LEVENSHTEIN WKS-CAND-LCS-PROM
092900     MOVE WKS-NORMAL-1     TO WKS-CMP-TEXTO-A
093000     MOVE WKS-LARGO-NORM-1 TO WKS-CMP-LONG-A
093100     MOVE WKS-NORMAL-2     TO WKS-CMP-TEXTO-B
093200     MOVE WKS-LARGO-NORM-2 TO WKS-CMP-LONG-B
093300     PERFORM 450-ES-SUBCADENA
093400     IF WKS-CMP-SON-COMPAT
093500        IF WKS-LARGO-NORM-1 < WKS-LARGO-NORM-2
093600           COMPUTE WKS-CAND-CONTIENE ROUNDED =
093700                   WKS-LARGO-NORM-1 / WKS-LARGO-NORM-2
093800        ELSE
093900           COMPUTE WKS-CAND-CONTIENE ROUNDED =
094000                   WKS-LARGO-NORM-2 / WKS-LARGO-NORM-1
094100        END-IF
094200        IF WKS-CAND-CONTIENE < 0.9
094300           MOVE 0.9 TO WKS-CAND-CONTIENE
094400        END-IF
094500     END-IF
094600     PERFORM 520-CALCULA-RAZON
094700     PERFORM 800-CALCULA-DISTANCIA
094800     IF WKS-LARGO-NORM-1 > WKS-LARGO-NORM-2
094900        MOVE WKS-LARGO-NORM-1 TO WKS-MAX-SEGMENTOS
095000     ELSE
095100        MOVE WKS-LARGO-NORM-2 TO WKS-MAX-SEGMENTOS
095200     END-IF
095300     IF WKS-MAX-SEGMENTOS > 0
095400        COMPUTE WKS-CAND-LEVENSHTEIN ROUNDED =
095500           1 - (WKS-LEV-DISTANCIA / WKS-MAX-SEGMENTOS)
095600     END-IF
095700     MOVE WKS-NORMAL-1     TO WKS-CMP-TEXTO-A
095800     MOVE WKS-LARGO-NORM-1 TO WKS-CMP-LONG-A
095900     MOVE WKS-NORMAL-2     TO WKS-CMP-TEXTO-B
096000     MOVE WKS-LARGO-NORM-2 TO WKS-CMP-LONG-B
096100     PERFORM 700-CALCULA-SUBCADENA-COMUN
096200     IF WKS-LARGO-NORM-1 + WKS-LARGO-NORM-2 > 0
096300        COMPUTE WKS-CAND-LCS-PROM ROUNDED =
096400           WKS-LCS-MEJOR /
096500           ((WKS-LARGO-NORM-1 + WKS-LARGO-NORM-2) / 2)
096600     END-IF.
096700 610-CANDIDATOS-DE-PUNTAJE-E. EXIT.
096800******************************************************************
096900*  700 - SUBCADENA COMUN MAS LARGA (R8), PROGRAMACION DINAMICA   *
097000*        SOBRE WKS-CMP-TEXTO-A / WKS-CMP-TEXTO-B                *
097100******************************************************************
097200 700-CALCULA-SUBCADENA-COMUN SECTION.
097300     MOVE 0 TO WKS-LCS-MEJOR
097400     IF WKS-CMP-LONG-A NOT = 0 AND WKS-CMP-LONG-B NOT = 0
097500        PERFORM 710-LIMPIA-FILA-LCS VARYING WKS-I FROM 0 BY 1
097600                UNTIL WKS-I > 40
097700        PERFORM 730-LLENA-FILA-LCS VARYING WKS-I FROM 1 BY 1
097800                  UNTIL WKS-I > WKS-CMP-LONG-A
097900     END-IF.
098000 700-CALCULA-SUBCADENA-COMUN-E. EXIT.
098100*
098200 710-LIMPIA-FILA-LCS SECTION.
098300     PERFORM 720-LIMPIA-COLUMNA-LCS VARYING WKS-J FROM 0 BY 1
098400             UNTIL WKS-J > 40.
098500 710-LIMPIA-FILA-LCS-E. EXIT.
098600*
098700 720-LIMPIA-COLUMNA-LCS SECTION.
098800     MOVE 0 TO WKS-LCS-COL(WKS-I + 1, WKS-J + 1).
098900 720-LIMPIA-COLUMNA-LCS-E. EXIT.
099000*
099100 730-LLENA-FILA-LCS SECTION.
099200     PERFORM 740-LLENA-COLUMNA-LCS VARYING WKS-J FROM 1 BY 1
099300               UNTIL WKS-J > WKS-CMP-LONG-B.
099400 730-LLENA-FILA-LCS-E. EXIT.
099500*
099600 740-LLENA-COLUMNA-LCS SECTION.
099700     IF WKS-CMP-TEXTO-A(WKS-I:1) = WKS-CMP-TEXTO-B(WKS-J:1)
099800        COMPUTE WKS-LCS-COL(WKS-I + 1, WKS-J + 1) =
099900                WKS-LCS-COL(WKS-I, WKS-J) + 1
100000     ELSE
100100        MOVE 0 TO WKS-LCS-COL(WKS-I + 1, WKS-J + 1)
100200     END-IF
100300     IF WKS-LCS-COL(WKS-I + 1, WKS-J + 1) > WKS-LCS-MEJOR
100400        MOVE WKS-LCS-COL(WKS-I + 1, WKS-J + 1)
100500                                   TO WKS-LCS-MEJOR
100600     END-IF.
100700 740-LLENA-COLUMNA-LCS-E. EXIT.
100800******************************************************************
100900*  800 - DISTANCIA DE EDICION (LEVENSHTEIN), PROGRAMACION        *
101000*        DINAMICA SOBRE WKS-CMP-TEXTO-A / WKS-CMP-TEXTO-B        *
101100******************************************************************
101200 800-CALCULA-DISTANCIA SECTION.
101300     MOVE WKS-NORMAL-1     TO WKS-CMP-TEXTO-A
101400     MOVE WKS-LARGO-NORM-1 TO WKS-CMP-LONG-A
101500     MOVE WKS-NORMAL-2     TO WKS-CMP-TEXTO-B
101600     MOVE WKS-LARGO-NORM-2 TO WKS-CMP-LONG-B
101700     MOVE 0 TO WKS-LEV-DISTANCIA
101800     PERFORM 810-INICIALIZA-FILA-0 VARYING WKS-I FROM 0 BY 1
101900             UNTIL WKS-I > WKS-CMP-LONG-A
102000     PERFORM 811-INICIALIZA-COL-0 VARYING WKS-J FROM 0 BY 1
102100             UNTIL WKS-J > WKS-CMP-LONG-B
102200     PERFORM 820-LLENA-FILA-LEV VARYING WKS-I FROM 1 BY 1
102300               UNTIL WKS-I > WKS-CMP-LONG-A
102400     MOVE WKS-LEV-COL(WKS-CMP-LONG-A + 1, WKS-CMP-LONG-B + 1)
102500                                  TO WKS-LEV-DISTANCIA.
102600 800-CALCULA-DISTANCIA-E. EXIT.
102700*
102800 810-INICIALIZA-FILA-0 SECTION.
102900     MOVE WKS-I TO WKS-LEV-COL(WKS-I + 1, 1).
103000 810-INICIALIZA-FILA-0-E. EXIT.
103100*
103200 811-INICIALIZA-COL-0 SECTION.
103300     MOVE WKS-J TO WKS-LEV-COL(1, WKS-J + 1).
103400 811-INICIALIZA-COL-0-E. EXIT.
103500*
103600 820-LLENA-FILA-LEV SECTION.
103700     PERFORM 821-LLENA-CELDA-LEV VARYING WKS-J FROM 1 BY 1
103800               UNTIL WKS-J > WKS-CMP-LONG-B.
103900 820-LLENA-FILA-LEV-E. EXIT.
104000*
104100 821-LLENA-CELDA-LEV SECTION.
104200     IF WKS-CMP-TEXTO-A(WKS-I:1) = WKS-CMP-TEXTO-B(WKS-J:1)
104300        MOVE 0 TO WKS-LEV-COSTO-SUST
104400     ELSE
104500        MOVE 1 TO WKS-LEV-COSTO-SUST
104600     END-IF
104700     COMPUTE WKS-LEV-COSTO-MIN =
104800        WKS-LEV-COL(WKS-I, WKS-J + 1) + 1
104900     IF WKS-LEV-COL(WKS-I + 1, WKS-J) + 1 <
105000        WKS-LEV-COSTO-MIN
105100        COMPUTE WKS-LEV-COSTO-MIN =
105200           WKS-LEV-COL(WKS-I + 1, WKS-J) + 1
105300     END-IF
105400     IF WKS-LEV-COL(WKS-I, WKS-J) + WKS-LEV-COSTO-SUST <
105500        WKS-LEV-COSTO-MIN
105600        COMPUTE WKS-LEV-COSTO-MIN =
105700           WKS-LEV-COL(WKS-I, WKS-J) + WKS-LEV-COSTO-SUST
105800     END-IF
105900     MOVE WKS-LEV-COSTO-MIN TO
106000          WKS-LEV-COL(WKS-I + 1, WKS-J + 1).
106100 821-LLENA-CELDA-LEV-E. EXIT.
106200******************************************************************
106300*  900 - LINEA DE TRAZA PARA DEPURACION (UPSI-0 ENCENDIDO)       *
106400******************************************************************
106500 900-ESCRIBE-TRAZA SECTION.
106600     MOVE WKS-PREMIO-1 TO WKS-TRAZA-P1
106700     MOVE WKS-PREMIO-2 TO WKS-TRAZA-P2
106800     DISPLAY WKS-LINEA-TRAZA UPON CONSOLE
106900     DISPLAY "GRUPOS P1: " WKS-P1-GRUPO(1) WKS-P1-GRUPO(2)
107000             UPON CONSOLE
107100     DISPLAY "GRUPOS P2: " WKS-P2-GRUPO(1) WKS-P2-GRUPO(2)
107200             UPON CONSOLE.
107300 900-ESCRIBE-TRAZA-E. EXIT.
