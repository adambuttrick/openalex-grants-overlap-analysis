000100******************************************************************
000200* FECHA       : 27/05/1984                                       *
000300* PROGRAMADOR : ERICK DIVAS RAMIREZ (EDR)                        *
000400* APLICACION  : CONCILIACION DE GRANTS - FINANCIADORES           *
000500* PROGRAMA    : GRINFO1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE GRANTS (GRMAES) Y EMITE UN     *
000800*             : REPORTE DE ESTADISTICAS GENERALES MAS LOS 10     *
000900*             : FINANCIADORES CON MAS FILAS EN EL MAESTRO        *
001000* ARCHIVOS    : GRMAES=C, GRINFO=A                               *
001100* ACCION (ES) : C=CONSULTAR                                     *
001200* PROGRAMA(S) : NINGUNO                                          *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 228932                                           *
001500* NOMBRE      : INFORME DEL MAESTRO DE GRANTS                   *
001600******************************************************************
001700*               H I S T O R I A L   D E   C A M B I O S          *
001800******************************************************************
001900* 27/05/1984 EDR  TKT-00531  VERSION INICIAL DEL INFORME         *
002000* 11/11/1998 CHM  TKT-01734  REVISION Y2K - FECHA DEL INFORME    *
002100*                            PASA A AAAAMMDD DE CUATRO DIGITOS   *
002200* 09/09/2002 EDR  TKT-02110  SE AGREGA EL TOP 10 DE FINANCIADORES*
002300*                            POR CANTIDAD DE FILAS EN EL MAESTRO *
002400* 14/06/2006 JLP  TKT-02455  SE AGREGA EL CONTEO DE FILAS CON    *
002500*                            FINANCIADOR VALIDO (NO EN BLANCO)   *
002600* 18/03/2013 EDR  TKT-03115  SE QUITA EL GO TO INTERNO EN        *
002700*                            220-AWARD-UNICO; QUEDA COMO IF      *
002800*                            ANIDADO                             *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                     GRINFO1.
003200 AUTHOR.                         ERICK DIVAS RAMIREZ.
003300 INSTALLATION.                   DEPTO SISTEMAS - CONCILIACION.
003400 DATE-WRITTEN.                   27/05/1984.
003500 DATE-COMPILED.
003600 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
004200            OFF STATUS IS WKS-TRAZA-INACTIVA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT GRMAES  ASSIGN   TO GRMAES
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-GRMAES.
004800     SELECT GRINFO  ASSIGN   TO GRINFO
004900            ORGANIZATION      IS LINE SEQUENTIAL
005000            FILE STATUS       IS FS-GRINFO.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*1 -->MAESTRO DE GRANTS A DIAGNOSTICAR
005500 FD GRMAES.
005600    COPY GRMAES.
005700*2 -->INFORME DE ESTADISTICAS DEL MAESTRO
005800 FD GRINFO.
005900 01  REG-GRINFO.
006000     05  REG-GRINFO-TEXTO          PIC X(74).
006100     05  FILLER                    PIC X(06).
006200
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*               C A M P O S   D E   T R A B A J O                *
006600******************************************************************
006700 01  WKS-CAMPOS-DE-TRABAJO.
006800     05  WKS-PROGRAMA              PIC X(08) VALUE "GRINFO1".
006900     05  WKS-TRAZA-ACTIVA          PIC X(01) VALUE "N".
007000     05  WKS-TRAZA-INACTIVA        PIC X(01) VALUE "S".
007100     05  WKS-FIN-GRMAES            PIC X(01) VALUE "N".
007200         88  WKS-NO-HAY-MAS-MAESTRO        VALUE "S".
007300     05  WKS-I                     PIC S9(4) COMP VALUE 0.
007400     05  WKS-J                     PIC S9(4) COMP VALUE 0.
007500     05  WKS-HALLADO               PIC X(01) VALUE "N".
007600         88  WKS-YA-ESTA                   VALUE "S".
007700     05  FILLER                    PIC X(06) VALUE SPACES.
007800******************************************************************
007900*           F E C H A   D E L   I N F O R M E                    *
008000******************************************************************
008100 01  WKS-FECHA-INFORME             PIC 9(08) VALUE 0.
008200 01  WKS-FECHA-INFORME-R REDEFINES WKS-FECHA-INFORME.
008300     05  WKS-FI-ANO                PIC 9(04).
008400     05  WKS-FI-MES                PIC 9(02).
008500     05  WKS-FI-DIA                PIC 9(02).
008600******************************************************************
008700*    T A B L A S   D E   U N I C O S   D E L   M A E S T R O     *
008800******************************************************************
008900 01  WKS-TABLA-DOI-VISTOS.
009000     05  FILLER                    PIC X(04) VALUE SPACES.
009100     05  WKS-DOI-CANTIDAD          PIC S9(9) COMP VALUE 0.
009200     05  WKS-DOI-VISTO OCCURS 0 TO 2000 TIMES
009300                      DEPENDING ON WKS-DOI-CANTIDAD
009400                      INDEXED BY WKS-DOI-IX
009500                      PIC X(60).
009600 01  WKS-TABLA-AWARD-VISTOS.
009700     05  FILLER                    PIC X(04) VALUE SPACES.
009800     05  WKS-AWD-CANTIDAD          PIC S9(9) COMP VALUE 0.
009900     05  WKS-AWD-VISTO OCCURS 0 TO 2000 TIMES
010000                      DEPENDING ON WKS-AWD-CANTIDAD
010100                      INDEXED BY WKS-AWD-IX
010200                      PIC X(40).
010300******************************************************************
010400*   T A B L A   D E   F I N A N C I A D O R E S   Y   C O N T E O *
010500******************************************************************
010600 01  WKS-TABLA-FINANCIADORES.
010700     05  FILLER                    PIC X(04) VALUE SPACES.
010800     05  WKS-FND-CANTIDAD          PIC S9(9) COMP VALUE 0.
010900     05  WKS-FND-REG OCCURS 0 TO 500 TIMES
011000                    DEPENDING ON WKS-FND-CANTIDAD
011100                    INDEXED BY WKS-FND-IX.
011200         10  WKS-FND-ID            PIC X(40).
011300         10  WKS-FND-CUENTA        PIC S9(9) COMP.
011400         10  FILLER                PIC X(01).
011500******************************************************************
011600*              T O P   1 0   F I N A N C I A D O R E S           *
011700******************************************************************
011800 01  WKS-TABLA-TOP10.
011900     05  FILLER                    PIC X(04) VALUE SPACES.
012000     05  WKS-TOP-REG OCCURS 10 TIMES INDEXED BY WKS-TOP-IX.
012100         10  WKS-TOP-ID            PIC X(40) VALUE SPACES.
012200         10  WKS-TOP-CUENTA        PIC S9(9) COMP VALUE 0.
012300         10  FILLER                PIC X(01) VALUE SPACES.
012400 01  WKS-TOP10-GRUPO REDEFINES WKS-TABLA-TOP10.
012500     05  WKS-TOP10-BYTE            PIC X(05) OCCURS 90 TIMES.
012600******************************************************************
012700*             E S T A D I S T I C A S   G E N E R A L E S        *
012800******************************************************************
012900 01  WKS-ESTADISTICAS.
013000     05  WKS-EST-TOTAL-FILAS       PIC S9(9) COMP VALUE 0.
013100     05  WKS-EST-DOI-UNICOS        PIC S9(9) COMP VALUE 0.
013200     05  WKS-EST-FUNDER-UNICOS     PIC S9(9) COMP VALUE 0.
013300     05  WKS-EST-AWARD-UNICOS      PIC S9(9) COMP VALUE 0.
013400     05  WKS-EST-FILAS-FUNDER-VAL  PIC S9(9) COMP VALUE 0.
013500     05  FILLER                    PIC S9(9) COMP VALUE 0.
013600 01  WKS-ESTAD-GRUPO REDEFINES WKS-ESTADISTICAS.
013700     05  WKS-ESTAD-VALOR           PIC S9(9) COMP OCCURS 5 TIMES.
013800 01  WKS-ESTAD-ROTULOS.
013900     05  FILLER PIC X(42) VALUE "  TOTAL RECORDS                  : ".
014000     05  FILLER PIC X(42) VALUE "  UNIQUE DOIS                    : ".
014100     05  FILLER PIC X(42) VALUE "  UNIQUE FUNDERS                 : ".
014200     05  FILLER PIC X(42) VALUE "  UNIQUE AWARD IDS               : ".
014300     05  FILLER PIC X(42) VALUE "  ROWS WITH VALID FUNDER         : ".
014400 01  WKS-ESTAD-ROTULOS-TABLA REDEFINES WKS-ESTAD-ROTULOS.
014500     05  WKS-ROTULO                PIC X(42) OCCURS 5 TIMES.
014600 01  WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.
014700******************************************************************
014800*                F I L E   S T A T U S                           *
014900******************************************************************
015000 01  FS-GRMAES                     PIC 9(02) VALUE 0.
015100 01  FS-GRINFO                     PIC 9(02) VALUE 0.
015200******************************************************************
015300 PROCEDURE DIVISION.
015400******************************************************************
015500*   NOTA DE ESTILO: TODO LAZO DE ESTE PROGRAMA SE ARMA CON UN    *
015600*   PERFORM A UN PARRAFO APARTE, NUNCA CON UN PERFORM EN LINEA    *
015700******************************************************************
015800 000-PRINCIPAL SECTION.
015900     PERFORM 100-APERTURA-ARCHIVOS THRU 110-LECTURA-INICIAL-E
016000     PERFORM 200-PROCESA-MAESTRO UNTIL WKS-NO-HAY-MAS-MAESTRO
016100     PERFORM 300-ARMA-TOP10
016200     PERFORM 400-IMPRIME-INFORME
016300     PERFORM 900-CIERRA-ARCHIVOS
016400     STOP RUN.
016500 000-PRINCIPAL-E. EXIT.
016600******************************************************************
016700*  100 - APERTURA DE ARCHIVOS Y PRIMERA LECTURA DEL MAESTRO      *
016800*        100 Y 110 SE EJECUTAN JUNTOS CON UN SOLO PERFORM THRU   *
016900******************************************************************
017000 100-APERTURA-ARCHIVOS SECTION.
017100     ACCEPT WKS-FECHA-INFORME FROM DATE YYYYMMDD
017200     OPEN INPUT  GRMAES
017300     OPEN OUTPUT GRINFO
017400     IF FS-GRMAES NOT = 0 OR FS-GRINFO NOT = 0
017500        DISPLAY "*** ERROR AL ABRIR GRMAES/GRINFO"
017600        DISPLAY "*** FS-GRMAES: " FS-GRMAES
017700                " FS-GRINFO: "    FS-GRINFO
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF.
018100 100-APERTURA-ARCHIVOS-E. EXIT.
018200 110-LECTURA-INICIAL SECTION.
018300     READ GRMAES
018400        AT END MOVE "S" TO WKS-FIN-GRMAES
018500     END-READ.
018600 110-LECTURA-INICIAL-E. EXIT.
018700******************************************************************
018800*  200 - ACUMULA LAS ESTADISTICAS GENERALES Y EL CONTEO POR      *
018900*        FINANCIADOR, FILA POR FILA DEL MAESTRO                  *
019000******************************************************************
019100 200-PROCESA-MAESTRO SECTION.
019200     ADD 1 TO WKS-EST-TOTAL-FILAS
019300     PERFORM 210-DOI-UNICO
019400     PERFORM 220-AWARD-UNICO
019500     IF GRMS-FUNDER-ID NOT = SPACES
019600        ADD 1 TO WKS-EST-FILAS-FUNDER-VAL
019700        PERFORM 230-ACUMULA-FINANCIADOR
019800     END-IF
019900     READ GRMAES
020000        AT END MOVE "S" TO WKS-FIN-GRMAES
020100     END-READ.
020200 200-PROCESA-MAESTRO-E. EXIT.
020300*
020400 210-DOI-UNICO SECTION.
020500     MOVE "N" TO WKS-HALLADO
020600     IF WKS-DOI-CANTIDAD > 0
020700        PERFORM 211-COMPARA-DOI VARYING WKS-DOI-IX FROM 1 BY 1
020800                UNTIL WKS-DOI-IX > WKS-DOI-CANTIDAD
020900                   OR WKS-YA-ESTA
021000     END-IF
021100     IF NOT WKS-YA-ESTA AND WKS-DOI-CANTIDAD < 2000
021200        ADD 1 TO WKS-DOI-CANTIDAD
021300        MOVE GRMS-DOI TO WKS-DOI-VISTO (WKS-DOI-CANTIDAD)
021400        ADD 1 TO WKS-EST-DOI-UNICOS
021500     END-IF.
021600 210-DOI-UNICO-E. EXIT.
021700*
021800 211-COMPARA-DOI SECTION.
021900     IF WKS-DOI-VISTO (WKS-DOI-IX) = GRMS-DOI
022000        MOVE "S" TO WKS-HALLADO
022100     END-IF.
022200 211-COMPARA-DOI-E. EXIT.
022300*
022400 220-AWARD-UNICO SECTION.
022500     MOVE "N" TO WKS-HALLADO
022600     IF GRMS-AWARD-ID NOT = SPACES
022700        IF WKS-AWD-CANTIDAD > 0
022800           PERFORM 221-COMPARA-AWARD VARYING WKS-AWD-IX FROM 1 BY 1
022900                   UNTIL WKS-AWD-IX > WKS-AWD-CANTIDAD
023000                      OR WKS-YA-ESTA
023100        END-IF
023200        IF NOT WKS-YA-ESTA AND WKS-AWD-CANTIDAD < 2000
023300           ADD 1 TO WKS-AWD-CANTIDAD
023400           MOVE GRMS-AWARD-ID TO WKS-AWD-VISTO (WKS-AWD-CANTIDAD)
023500           ADD 1 TO WKS-EST-AWARD-UNICOS
023600        END-IF
023700     END-IF.
023800 220-AWARD-UNICO-E. EXIT.
023900*
024000 221-COMPARA-AWARD SECTION.
024100     IF WKS-AWD-VISTO (WKS-AWD-IX) = GRMS-AWARD-ID
024200        MOVE "S" TO WKS-HALLADO
024300     END-IF.
024400 221-COMPARA-AWARD-E. EXIT.
024500******************************************************************
024600*  230 - BUSCA EL FINANCIADOR EN LA TABLA DE CONTEO; SI NO       *
024700*        EXISTE LO AGREGA Y CUENTA SU APARICION                  *
024800******************************************************************
024900 230-ACUMULA-FINANCIADOR SECTION.
025000     MOVE "N" TO WKS-HALLADO
025100     IF WKS-FND-CANTIDAD > 0
025200        PERFORM 231-BUSCA-FINANCIADOR VARYING WKS-FND-IX
025300                FROM 1 BY 1 UNTIL WKS-FND-IX > WKS-FND-CANTIDAD
025400                               OR WKS-YA-ESTA
025500     END-IF
025600     IF WKS-YA-ESTA
025700        ADD 1 TO WKS-FND-CUENTA (WKS-FND-IX)
025800     ELSE
025900        IF WKS-FND-CANTIDAD < 500
026000           ADD 1 TO WKS-FND-CANTIDAD
026100           MOVE GRMS-FUNDER-ID TO WKS-FND-ID (WKS-FND-CANTIDAD)
026200           MOVE 1 TO WKS-FND-CUENTA (WKS-FND-CANTIDAD)
026300           ADD 1 TO WKS-EST-FUNDER-UNICOS
026400        END-IF
026500     END-IF.
026600 230-ACUMULA-FINANCIADOR-E. EXIT.
026700*
026800 231-BUSCA-FINANCIADOR SECTION.
026900     IF WKS-FND-ID (WKS-FND-IX) = GRMS-FUNDER-ID
027000        MOVE "S" TO WKS-HALLADO
027100     END-IF.
027200 231-BUSCA-FINANCIADOR-E. EXIT.
027300******************************************************************
027400*  300 - RECORRE LA TABLA DE FINANCIADORES E INSERTA CADA UNO EN *
027500*        SU POSICION DENTRO DEL TOP 10 POR CANTIDAD DE FILAS     *
027600******************************************************************
027700 300-ARMA-TOP10 SECTION.
027800     IF WKS-FND-CANTIDAD > 0
027900        PERFORM 310-INSERTA-EN-TOP10 VARYING WKS-FND-IX FROM 1
028000                BY 1 UNTIL WKS-FND-IX > WKS-FND-CANTIDAD
028100     END-IF.
028200 300-ARMA-TOP10-E. EXIT.
028300*
028400 310-INSERTA-EN-TOP10 SECTION.
028500     MOVE 11 TO WKS-I
028600     PERFORM 311-BUSCA-POSICION VARYING WKS-J FROM 1 BY 1
028700             UNTIL WKS-J > 10
028800     IF WKS-I <= 10
028900        PERFORM 312-DESPLAZA-TOP10 VARYING WKS-J FROM 10 BY -1
029000                UNTIL WKS-J <= WKS-I
029100        MOVE WKS-FND-ID (WKS-FND-IX)     TO WKS-TOP-ID (WKS-I)
029200        MOVE WKS-FND-CUENTA (WKS-FND-IX) TO WKS-TOP-CUENTA (WKS-I)
029300     END-IF.
029400 310-INSERTA-EN-TOP10-E. EXIT.
029500*
029600*    BUSCA LA PRIMERA POSICION DEL TOP 10 CUYO CONTEO SEA MENOR
029700*    QUE EL DEL FINANCIADOR ACTUAL; WKS-I QUEDA CON ESA POSICION
029800 311-BUSCA-POSICION SECTION.
029900     IF WKS-J < WKS-I AND
030000        WKS-FND-CUENTA (WKS-FND-IX) > WKS-TOP-CUENTA (WKS-J)
030100        MOVE WKS-J TO WKS-I
030200     END-IF.
030300 311-BUSCA-POSICION-E. EXIT.
030400*
030500*    RECORRE DE ATRAS HACIA ADELANTE PARA ABRIR ESPACIO EN LA
030600*    POSICION WKS-I DEL TOP 10
030700 312-DESPLAZA-TOP10 SECTION.
030800     IF WKS-J > WKS-I
030900        MOVE WKS-TOP-REG (WKS-J - 1) TO WKS-TOP-REG (WKS-J)
031000     END-IF.
031100 312-DESPLAZA-TOP10-E. EXIT.
031200******************************************************************
031300*  400 - IMPRIME EL INFORME A CONSOLA Y AL ARCHIVO GRINFO        *
031400******************************************************************
031500 400-IMPRIME-INFORME SECTION.
031600     PERFORM 410-ENCABEZADO
031700     PERFORM 420-IMPRIME-CONTADOR VARYING WKS-J FROM 1 BY 1
031800             UNTIL WKS-J > 5
031900     PERFORM 430-IMPRIME-TOP10 VARYING WKS-TOP-IX FROM 1 BY 1
032000             UNTIL WKS-TOP-IX > 10.
032100 400-IMPRIME-INFORME-E. EXIT.
032200*
032300 410-ENCABEZADO SECTION.
032400     MOVE "GRANTS DATABASE INFORMATION REPORT" TO REG-GRINFO
032500     PERFORM 900-ESCRIBE-Y-MUESTRA
032600     MOVE "============================================"
032700          TO REG-GRINFO
032800     PERFORM 900-ESCRIBE-Y-MUESTRA
032900     STRING "GENERATED: " WKS-FI-DIA "/" WKS-FI-MES "/" WKS-FI-ANO
033000            DELIMITED BY SIZE INTO REG-GRINFO
033100     PERFORM 900-ESCRIBE-Y-MUESTRA
033200     MOVE "OVERALL STATISTICS:" TO REG-GRINFO
033300     PERFORM 900-ESCRIBE-Y-MUESTRA.
033400 410-ENCABEZADO-E. EXIT.
033500*
033600 420-IMPRIME-CONTADOR SECTION.
033700     MOVE WKS-ESTAD-VALOR (WKS-J) TO WKS-MASCARA
033800     STRING WKS-ROTULO (WKS-J) WKS-MASCARA
033900            DELIMITED BY SIZE INTO REG-GRINFO
034000     PERFORM 900-ESCRIBE-Y-MUESTRA.
034100 420-IMPRIME-CONTADOR-E. EXIT.
034200*
034300 430-IMPRIME-TOP10 SECTION.
034400     IF WKS-TOP-CUENTA (WKS-TOP-IX) > 0
034500        IF WKS-TOP-IX = 1
034600           MOVE "TOP 10 FUNDERS BY RECORD COUNT:" TO REG-GRINFO
034700           PERFORM 900-ESCRIBE-Y-MUESTRA
034800        END-IF
034900        MOVE WKS-TOP-CUENTA (WKS-TOP-IX) TO WKS-MASCARA
035000        STRING "  " WKS-TOP-ID (WKS-TOP-IX) ": " WKS-MASCARA
035100               DELIMITED BY SIZE INTO REG-GRINFO
035200        PERFORM 900-ESCRIBE-Y-MUESTRA
035300     END-IF.
035400 430-IMPRIME-TOP10-E. EXIT.
035500*
035600 900-ESCRIBE-Y-MUESTRA SECTION.
035700     DISPLAY REG-GRINFO
035800     WRITE REG-GRINFO.
035900 900-ESCRIBE-Y-MUESTRA-E. EXIT.
036000******************************************************************
036100*  900 - CIERRE DE ARCHIVOS                                      *
036200******************************************************************
036300 900-CIERRA-ARCHIVOS SECTION.
036400     CLOSE GRMAES, GRINFO.
036500 900-CIERRA-ARCHIVOS-E. EXIT.
