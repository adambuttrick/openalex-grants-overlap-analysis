000100******************************************************************
000200*           GRMAES  -  MAESTRO CANONICO DE GRANTS (DOI/FUNDER/   *
000300*                       AWARD) YA DEPURADO POR LA CARGA          *
000400*--------------------------------------------------------------- *
000500*  HISTORIAL DE CAMBIOS                                          *
000600*  14/03/1984 EDR  TKT-00512  CREACION DEL LAYOUT DEL MAESTRO    *
000700*  02/09/1991 EDR  TKT-01180  AMPLIACION DE WORK-ID DE X(12) A   *
000800*                             X(20) POR NUEVOS IDENTIFICADORES   *
000900*  11/11/1998 CHM  TKT-01734  REVISION Y2K - SIN FECHAS EN ESTE  *
001000*                             LAYOUT, SIN IMPACTO                *
001100*  23/06/2001 EDR  TKT-02004  EL DOI SE ALMACENA EN MINUSCULAS Y *
001200*                             SIN ESPACIOS SOBRANTES             *
001300*  07/05/2004 EDR  TKT-02290  SE AGREGA BYTE RESERVADO FINAL     *
001400*  05/03/2013 EDR  TKT-03108  SE QUITA EL BYTE RESERVADO; EL     *
001500*                             LAYOUT DEBE CERRAR EN 160 BYTES    *
001600******************************************************************
001700 01  GRMS-GRANT-RECORD.
001800     02  GRMS-WORK-ID              PIC X(20).
001900     02  GRMS-DOI                  PIC X(60).
002000     02  GRMS-FUNDER-ID            PIC X(40).
002100     02  GRMS-AWARD-ID             PIC X(40).
